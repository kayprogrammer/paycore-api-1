000100*****************************************************************
000200*  C R S . D D . C B L                                         *
000300*  CREDIT-SCORE RECORD  -  ONE SCORING EVENT PER CUSTOMER       *
000400*---------------------------------------------------------------*
000500*  OWNER   : Risk team                                          *
000600*  PRUNED NIGHTLY BY PCCSP600 - ONLY THE TOP 10 MOST RECENT     *
000700*  SCORES PER CRS-USER-ID ARE RETAINED.  INPUT MUST ARRIVE      *
000800*  SORTED BY CRS-USER-ID, CRS-CREATED-SEQ DESCENDING.            *
000900*---------------------------------------------------------------*
001000* DATE      PGMR  TKT#     DESCRIPTION                          *
001100* --------  ----  -------  ------------------------------------ *
001200* 08/08/90  ejm   CRS-002  INITIAL CREDIT-SCORE LAYOUT           *
001300* 02/17/94  rkt   CRS-009  CRS-CREATED-SEQ WIDENED TO 8 DIGITS  *
001400* 01/21/99  ldh   CRS-012  Y2K SWEEP - NO DATE FIELDS, NO CHANGE*
001500* 07/30/03  pks   CRS-015  RESERVED BLOCK FOR SCORE-REASON CODES*
001600*****************************************************************
001700 01  CRS-REC.
001800     05  CRS-USER-ID                     PIC X(8).
001900     05  CRS-SCORE                       PIC 9(4).
002000     05  CRS-CREATED-SEQ                  PIC 9(8) COMP.
002100     05  CRS-SCORE-REASON-AREA.
002200         10  FILLER                       PIC X(10).
002300     05  FILLER                           PIC X(20).
