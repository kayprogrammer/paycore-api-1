000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PCWAL900.
000300 AUTHOR.        ldh.
000400 INSTALLATION.  PAYCORE DP CENTER.
000500 DATE-WRITTEN.  05/22/92.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - LEDGER DATA.
000800*****************************************************************
000900*  PCWAL900  -  CUSTOMER WALLET SUMMARY REPORT                  *
001000*  PRINTS ONE DETAIL LINE PER WALLET OWNED BY THE REQUESTED      *
001100*  CUSTOMER, WITH A SUBTOTAL LINE AT EACH CURRENCY-CODE BREAK.   *
001200*  WALLET-MASTER MUST ARRIVE SORTED BY USER-ID, CURRENCY-CODE.   *
001300*---------------------------------------------------------------*
001400* DATE      PGMR  TKT#      DESCRIPTION                         *
001500* --------  ----  --------  ----------------------------------- *
001600* 05/22/92  ldh   WSR-201   INITIAL CUSTOMER WALLET RECAP        *
001700* 10/14/95  rkt   WSR-208   ADDED PENDING-BALANCE COLUMN         *
001800* 01/11/99  ejm   WSR-214   Y2K SWEEP - NO DATE FIELDS, NO CHANGE*
001900* 03/20/03  pks   WSR-219   GRAND TOTAL WALLET COUNT LINE ADDED  *
002000*****************************************************************
002100 ENVIRONMENT DIVISION.
002200*
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     CONSOLE IS CRT.
002600 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002800     SELECT WAL-FILE        ASSIGN TO DYNAMIC WAL-PATH
002900            ORGANIZATION RECORD SEQUENTIAL.
003000     SELECT SUMMARY-REPORT  ASSIGN TO DYNAMIC RPT-PATH
003100            ORGANIZATION LINE SEQUENTIAL.
003200*
003300 DATA DIVISION.
003400*
003500 FILE SECTION.
003600*
003700 FD  WAL-FILE
003800     RECORD CONTAINS 162 CHARACTERS
003900     LABEL RECORDS ARE STANDARD
004000     DATA RECORD IS WAL-REC.
004100     COPY 'wal.cbl'.
004200*
004300 FD  SUMMARY-REPORT
004400     RECORD CONTAINS 80 CHARACTERS
004500     LABEL RECORDS ARE OMITTED
004600     DATA RECORD IS SUMMARY-REC.
004700 01  SUMMARY-REC                         PIC X(80).
004800*
004900 WORKING-STORAGE SECTION.
005000*
005100 77  EOF-SW                           PIC 9(1)  VALUE 0.
005200 77  REC-CTR                          PIC 9(7)  COMP VALUE 0.
005300 77  WS-GRAND-WALLET-CTR              PIC 9(5)  COMP VALUE 0.
005400 77  WS-CUR-WALLET-CTR                PIC 9(5)  COMP VALUE 0.
005500 77  WS-GROUP-ACTIVE-SW               PIC X(1)  VALUE 'N'.
005600*
005700 01  VARIABLES.
005800     05  WAL-PATH.
005900         10  FILLER                   PIC X(14)
006000             VALUE '/users/public/'.
006100         10  WAL-NAME                 PIC X(64).
006200     05  RPT-PATH.
006300         10  FILLER                   PIC X(14)
006400             VALUE '/users/public/'.
006500         10  RPT-NAME                 PIC X(64).
006600     05  WS-COMMAND-LINE              PIC X(100).
006700     05  WS-CUST-ID                   PIC X(8)  VALUE SPACES.
006800     05  WS-CUST-ID-R REDEFINES WS-CUST-ID.
006900         10  WS-CUST-ID-PFX           PIC X(4).
007000         10  WS-CUST-ID-SEQ           PIC X(4).
007100     05  WS-RUN-DATE                  PIC X(8).
007200     05  WS-JOB                       PIC X(6).
007300     05  WS-PREV-CURRENCY             PIC X(3)  VALUE SPACES.
007400     05  WS-CUR-TOTAL-BAL             PIC S9(12)V99 COMP-3 VALUE 0.
007500     05  WS-CUR-TOTAL-BAL-R REDEFINES WS-CUR-TOTAL-BAL
007600                                      PIC X(8).
007700     05  WS-CUR-TOTAL-AVAIL           PIC S9(12)V99 COMP-3 VALUE 0.
007800     05  WS-CUR-TOTAL-PEND            PIC S9(12)V99 COMP-3 VALUE 0.
007900     05  WS-CUR-TOTAL-PEND-R REDEFINES WS-CUR-TOTAL-PEND
008000                                      PIC X(8).
008100*
008200 01  HDG-LINE-1.
008300     05  FILLER                       PIC X(1)  VALUE SPACE.
008400     05  FILLER                       PIC X(30)
008500         VALUE 'PAYCORE WALLET SUMMARY REPORT'.
008600     05  FILLER                       PIC X(10) VALUE SPACES.
008700     05  HDG-CUST-LIT                 PIC X(10) VALUE 'CUSTOMER: '.
008800     05  HDG-CUST-ID                  PIC X(8).
008900     05  FILLER                       PIC X(21) VALUE SPACES.
009000*
009100 01  HDG-LINE-2.
009200     05  FILLER                       PIC X(1)  VALUE SPACE.
009300     05  HDG-DATE-LIT                 PIC X(10) VALUE 'RUN DATE: '.
009400     05  HDG-RUN-DATE                 PIC X(8).
009500     05  FILLER                       PIC X(61) VALUE SPACES.
009600*
009700 01  DET-LINE.
009800     05  FILLER                       PIC X(3)  VALUE SPACES.
009900     05  DET-WALLET-ID                PIC X(12).
010000     05  FILLER                       PIC X(2)  VALUE SPACES.
010100     05  DET-CURRENCY                 PIC X(3).
010200     05  FILLER                       PIC X(3)  VALUE SPACES.
010300     05  DET-BALANCE                  PIC ZZZ,ZZZ,ZZ9.99-.
010400     05  FILLER                       PIC X(2)  VALUE SPACES.
010500     05  DET-AVAILABLE                PIC ZZZ,ZZZ,ZZ9.99-.
010600     05  FILLER                       PIC X(2)  VALUE SPACES.
010700     05  DET-PENDING                  PIC ZZZ,ZZZ,ZZ9.99-.
010800     05  FILLER                       PIC X(2)  VALUE SPACES.
010900     05  DET-STATUS                   PIC X(1).
011000     05  FILLER                       PIC X(12) VALUE SPACES.
011100*
011200 01  TOT-LINE.
011300     05  FILLER                       PIC X(3)  VALUE SPACES.
011400     05  TOT-LIT                      PIC X(6)  VALUE 'TOTAL '.
011500     05  TOT-CURRENCY                 PIC X(3).
011600     05  FILLER                       PIC X(9)  VALUE SPACES.
011700     05  TOT-BALANCE                  PIC ZZZ,ZZZ,ZZ9.99-.
011800     05  FILLER                       PIC X(2)  VALUE SPACES.
011900     05  TOT-AVAILABLE                PIC ZZZ,ZZZ,ZZ9.99-.
012000     05  FILLER                       PIC X(2)  VALUE SPACES.
012100     05  TOT-PENDING                  PIC ZZZ,ZZZ,ZZ9.99-.
012200     05  FILLER                       PIC X(2)  VALUE SPACES.
012300     05  TOT-WALLET-CTR-LIT           PIC X(8)  VALUE '#WALLET='.
012400     05  TOT-WALLET-CTR-ED            PIC ZZ9.
012500     05  FILLER                       PIC X(6)  VALUE SPACES.
012600*
012700 01  GRD-LINE.
012800     05  FILLER                       PIC X(3)  VALUE SPACES.
012900     05  GRD-LIT                      PIC X(30)
013000         VALUE 'GRAND TOTAL WALLETS FOR CUST='.
013100     05  GRD-CTR-ED                   PIC ZZ9.
013200     05  FILLER                       PIC X(44) VALUE SPACES.
013300*
013400 PROCEDURE DIVISION.
013500*
013600 1000-MAIN-LINE.
013700     DISPLAY SPACES UPON CRT.
013800     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
013900     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
014000         INTO WAL-NAME WS-CUST-ID WS-RUN-DATE WS-JOB.
014100     DISPLAY '* * * *  B E G I N  P C W A L 9 0 0 . C B L'
014200         UPON CRT AT 1401.
014300     IF WAL-NAME = SPACES OR WS-CUST-ID = SPACES
014400         DISPLAY '!!!! ENTER WALLET FILE AND CUSTOMER ID !!!!'
014500             UPON CRT AT 2301
014600         STOP RUN.
014700     MOVE 'WAL900.RPT'            TO RPT-NAME.
014800     OPEN INPUT WAL-FILE.
014900     OPEN OUTPUT SUMMARY-REPORT.
015000     MOVE WS-CUST-ID             TO HDG-CUST-ID.
015100     MOVE WS-RUN-DATE            TO HDG-RUN-DATE.
015200     WRITE SUMMARY-REC FROM HDG-LINE-1.
015300     WRITE SUMMARY-REC FROM HDG-LINE-2.
015400     PERFORM READ-WAL.
015500     PERFORM 2000-MAIN THRU 2000-MAIN-EXIT UNTIL EOF-SW = 1.
015600     IF WS-GROUP-ACTIVE-SW = 'Y'
015700         PERFORM 2500-CURRENCY-BREAK.
015800     PERFORM 3000-END-RTN.
015900*
016000 READ-WAL.
016100     READ WAL-FILE AT END MOVE 1 TO EOF-SW.
016200     IF EOF-SW = 0
016300         ADD 1                   TO REC-CTR.
016400*
016500 2000-MAIN.
016600     IF WAL-USER-ID = WS-CUST-ID
016700         IF WS-GROUP-ACTIVE-SW = 'Y' AND
016800            WS-PREV-CURRENCY NOT = WAL-CURRENCY-CODE
016900             PERFORM 2500-CURRENCY-BREAK
017000         END-IF
017100         MOVE WAL-CURRENCY-CODE  TO WS-PREV-CURRENCY
017200         MOVE 'Y'                TO WS-GROUP-ACTIVE-SW
017300         PERFORM 2000-PRINT-DETAIL
017400     END-IF.
017500     PERFORM READ-WAL.
017600 2000-MAIN-EXIT.
017700     EXIT.
017800*
017900 2000-PRINT-DETAIL.
018000     MOVE WAL-WALLET-ID          TO DET-WALLET-ID.
018100     MOVE WAL-CURRENCY-CODE      TO DET-CURRENCY.
018200     MOVE WAL-BALANCE            TO DET-BALANCE.
018300     MOVE WAL-AVAILABLE-BALANCE  TO DET-AVAILABLE.
018400     MOVE WAL-PENDING-BALANCE    TO DET-PENDING.
018500     MOVE WAL-WALLET-STATUS      TO DET-STATUS.
018600     WRITE SUMMARY-REC FROM DET-LINE.
018700     ADD 1                       TO WS-CUR-WALLET-CTR.
018800     ADD 1                       TO WS-GRAND-WALLET-CTR.
018900     ADD WAL-BALANCE             TO WS-CUR-TOTAL-BAL.
019000     ADD WAL-AVAILABLE-BALANCE   TO WS-CUR-TOTAL-AVAIL.
019100     ADD WAL-PENDING-BALANCE     TO WS-CUR-TOTAL-PEND.
019200*
019300 2500-CURRENCY-BREAK.
019400     MOVE WS-PREV-CURRENCY       TO TOT-CURRENCY.
019500     MOVE WS-CUR-TOTAL-BAL       TO TOT-BALANCE.
019600     MOVE WS-CUR-TOTAL-AVAIL     TO TOT-AVAILABLE.
019700     MOVE WS-CUR-TOTAL-PEND      TO TOT-PENDING.
019800     MOVE WS-CUR-WALLET-CTR      TO TOT-WALLET-CTR-ED.
019900     WRITE SUMMARY-REC FROM TOT-LINE.
020000     MOVE 0                      TO WS-CUR-TOTAL-BAL.
020100     MOVE 0                      TO WS-CUR-TOTAL-AVAIL.
020200     MOVE 0                      TO WS-CUR-TOTAL-PEND.
020300     MOVE 0                      TO WS-CUR-WALLET-CTR.
020400*
020500 3000-END-RTN.
020600     MOVE WS-GRAND-WALLET-CTR    TO GRD-CTR-ED.
020700     WRITE SUMMARY-REC FROM GRD-LINE.
020800     CLOSE WAL-FILE.
020900     CLOSE SUMMARY-REPORT.
021000     STOP RUN.
