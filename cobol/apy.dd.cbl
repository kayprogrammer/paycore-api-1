000100*****************************************************************
000200*  A P Y . D D . C B L                                          *
000300*  AUTO-REPAYMENT CONFIGURATION RECORD                          *
000400*---------------------------------------------------------------*
000500*  OWNER   : Loans team                                         *
000600*  ONE RECORD PER BORROWER'S AUTO-DRAFT SET-UP.  DRIVES THE      *
000700*  NIGHTLY AUTO-REPAYMENT BATCH (PCAPY400).  STATUS GOES TO 'F' *
000800*  (SUSPENDED) AFTER MAX-RETRY-ATTEMPTS CONSECUTIVE FAILURES.   *
000900*---------------------------------------------------------------*
001000* DATE      PGMR  TKT#     DESCRIPTION                          *
001100* --------  ----  -------  ------------------------------------ *
001200* 05/02/89  rkt   APY-002  INITIAL AUTOPAY CONFIG LAYOUT        *
001300* 12/18/91  ejm   APY-011  ADDED PAY-FULL-FLAG / CUSTOM-AMOUNT  *
001400* 07/07/94  ldh   APY-019  ADDED CONSEC-FAILURES/MAX-RETRY      *
001500* 03/25/97  rkt   APY-026  LIFETIME PAYMENT COUNT AND LAST-AMT  *
001600* 01/08/99  ldh   APY-030  Y2K - CONFIG-DATE TO 4-DIGIT YEAR    *
001700* 06/14/03  ejm   APY-036  RESERVED BLOCK FOR RETRY SCHEDULE CFG*
001800*****************************************************************
001900 01  APY-REC.
002000     05  APY-AUTOPAY-ID                  PIC X(8).
002100     05  APY-LOAN-ID                      PIC X(12).
002200     05  APY-WALLET-ID                    PIC X(12).
002300     05  APY-ENABLED-FLAG                 PIC X(1).
002400         88  APY-IS-ENABLED               VALUE 'Y'.
002500     05  APY-AUTOPAY-STATUS               PIC X(1).
002600         88  APY-STAT-ACTIVE              VALUE 'A'.
002700         88  APY-STAT-SUSPENDED           VALUE 'F'.
002800     05  APY-LOAN-STATUS                  PIC X(1).
002900         88  APY-LOAN-IS-ACTIVE           VALUE 'A'.
003000         88  APY-LOAN-IS-OVERDUE          VALUE 'O'.
003100         88  APY-LOAN-IS-PAID-OFF         VALUE 'P'.
003200     05  APY-PAY-RULES.
003300         10  APY-DAYS-BEFORE-DUE          PIC 9(3).
003400         10  APY-PAY-FULL-FLAG            PIC X(1).
003500             88  APY-PAY-FULL             VALUE 'Y'.
003600         10  APY-CUSTOM-AMOUNT            PIC S9(12)V99 COMP-3.
003700     05  APY-RETRY-FIELDS.
003800         10  APY-CONSEC-FAILURES          PIC 9(3) COMP.
003900         10  APY-MAX-RETRY-ATTEMPTS       PIC 9(3) COMP.
004000         10  APY-LAST-FAIL-RSN            PIC X(4).
004100     05  APY-HISTORY-FIELDS.
004200         10  APY-TOTAL-PAYMENTS-MADE      PIC 9(5) COMP-3.
004300         10  APY-LAST-PAYMENT-AMOUNT      PIC S9(12)V99 COMP-3.
004400         10  APY-LAST-PAYMENT-AMT-R
004500                 REDEFINES APY-LAST-PAYMENT-AMOUNT
004600                                          PIC X(8).
004700     05  APY-CONFIG-DATE.
004800         10  APY-CFG-YY                   PIC S9(3) COMP-3.
004900         10  APY-CFG-MM                   PIC 9(2).
005000         10  APY-CFG-DD                   PIC 9(2).
005100     05  APY-LAST-RUN-DATE.
005200         10  APY-RUN-YY                   PIC S9(3) COMP-3.
005300         10  APY-RUN-MM                   PIC 9(2).
005400         10  APY-RUN-DD                   PIC 9(2).
005500     05  APY-RETRY-SCHEDULE-AREA.
005600         10  FILLER                       PIC X(10).
005700     05  FILLER                           PIC X(26).
