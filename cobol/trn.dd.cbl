000100*****************************************************************
000200*  T R N . D D . C B L                                          *
000300*  TRANSACTION JOURNAL RECORD  -  MONEY-MOVEMENT AUDIT TRAIL    *
000400*---------------------------------------------------------------*
000500*  OWNER   : Wallet / Ledger team                                *
000600*  ONE RECORD WRITTEN PER COMPLETED OR REJECTED TRANSFER,       *
000700*  PAYMENT, HOLD OR RELEASE.  NEVER UPDATED IN PLACE - APPEND   *
000800*  ONLY.  REJECTS CARRY A REASON CODE IN TRN-REJECT-RSN.        *
000900*---------------------------------------------------------------*
001000* DATE      PGMR  TKT#     DESCRIPTION                          *
001100* --------  ----  -------  ------------------------------------ *
001200* 09/02/88  ejm   TRN-003  INITIAL JOURNAL LAYOUT                *
001300* 04/11/90  rkt   TRN-017  ADDED BEFORE/AFTER AUDIT BALANCES    *
001400* 08/30/91  ldh   TRN-022  SPLIT FEE-AMOUNT OUT OF NET-AMOUNT   *
001500* 02/14/95  ejm   TRN-035  ADDED TRN-REJECT-RSN FOR STATUS=F    *
001600* 01/06/99  ldh   TRN-041  Y2K - PROCESS-DATE TO 4-DIGIT YEAR   *
001700* 10/19/02  rkt   TRN-049  RESERVED BLOCK FOR CARD-RAIL TAGGING*
001800*****************************************************************
001900 01  TRN-REC.
002000     05  TRN-TRANSACTION-ID              PIC X(12).
002100     05  TRN-TRAN-TYPE                   PIC X(2).
002200         88  TRN-IS-TRANSFER              VALUE 'TR'.
002300         88  TRN-IS-PAYMENT               VALUE 'PY'.
002400         88  TRN-IS-HOLD                  VALUE 'HD'.
002500         88  TRN-IS-RELEASE               VALUE 'RL'.
002600     05  TRN-PARTY-FIELDS.
002700         10  TRN-FROM-USER-ID             PIC X(8).
002800         10  TRN-TO-USER-ID               PIC X(8).
002900         10  TRN-FROM-WALLET-ID           PIC X(12).
003000         10  TRN-TO-WALLET-ID             PIC X(12).
003100     05  TRN-MONEY-FIELDS.
003200         10  TRN-AMOUNT                   PIC S9(12)V99 COMP-3.
003300         10  TRN-FEE-AMOUNT               PIC S9(12)V99 COMP-3.
003400         10  TRN-NET-AMOUNT               PIC S9(12)V99 COMP-3.
003500     05  TRN-TRAN-STATUS                 PIC X(1).
003600         88  TRN-COMPLETED                VALUE 'C'.
003700         88  TRN-PENDING                  VALUE 'P'.
003800         88  TRN-FAILED                   VALUE 'F'.
003900         88  TRN-CANCELLED                VALUE 'X'.
004000     05  TRN-AUDIT-BALANCES.
004100         10  TRN-FROM-BAL-BEFORE          PIC S9(12)V99 COMP-3.
004200         10  TRN-FROM-BAL-AFTER           PIC S9(12)V99 COMP-3.
004300         10  TRN-FROM-BAL-R REDEFINES TRN-FROM-BAL-AFTER
004400                                          PIC X(8).
004500         10  TRN-TO-BAL-BEFORE            PIC S9(12)V99 COMP-3.
004600         10  TRN-TO-BAL-AFTER             PIC S9(12)V99 COMP-3.
004700     05  TRN-REJECT-RSN                  PIC X(4).
004800     05  TRN-PROCESS-DATE.
004900         10  TRN-PROC-YY                  PIC S9(3) COMP-3.
005000         10  TRN-PROC-MM                  PIC 9(2).
005100         10  TRN-PROC-DD                  PIC 9(2).
005200     05  TRN-RUN-JOB-NO                   PIC X(6).
005300     05  TRN-SEQ-NO                       PIC 9(7) COMP.
005400     05  TRN-CARD-RAIL-AREA.
005500         10  FILLER                       PIC X(12).
005600     05  FILLER                           PIC X(24).
