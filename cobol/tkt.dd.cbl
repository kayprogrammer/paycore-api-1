000100*****************************************************************
000200*  T K T . D D . C B L                                         *
000300*  TICKET RECORD  -  CUSTOMER SUPPORT CONTACT STATISTICS        *
000400*---------------------------------------------------------------*
000500*  OWNER   : Support Ops team                                   *
000600*  INPUT TO PCTKT950 - PER-CUSTOMER RESPONSE/RESOLUTION AND     *
000700*  SATISFACTION AVERAGES.                                       *
000800*---------------------------------------------------------------*
000900* DATE      PGMR  TKT#     DESCRIPTION                          *
001000* --------  ----  -------  ------------------------------------ *
001100* 10/05/90  ejm   TKT-004  INITIAL TICKET LAYOUT                 *
001200* 05/15/95  rkt   TKT-011  ADDED RESOLUTION-HOURS TO 2 DECIMALS *
001300* 02/08/99  ldh   TKT-015  Y2K SWEEP - NO DATE FIELDS, NO CHANGE*
001400* 06/19/03  pks   TKT-018  ADDED SATISFACTION-RATING 1-5 SCALE  *
001500* 09/30/03  pks   TKT-021  ADDED USER-ID, IN-PROG/WAIT/RSLV CDS*
001600*****************************************************************
001700 01  TKT-REC.
001800     05  TKT-TICKET-ID                   PIC X(8).
001900     05  TKT-USER-ID                     PIC X(8).
002000     05  TKT-TICKET-STATUS               PIC X(1).
002100         88  TKT-IS-OPEN                  VALUE 'O'.
002200         88  TKT-IS-IN-PROGRESS           VALUE 'I'.
002300         88  TKT-IS-WAITING-AGENT         VALUE 'W'.
002400         88  TKT-IS-RESOLVED              VALUE 'R'.
002500         88  TKT-IS-CLOSED                VALUE 'C'.
002600     05  TKT-RESPONSE-MINUTES             PIC 9(7) COMP.
002700     05  TKT-RESOLUTION-HOURS             PIC 9(5)V99.
002800     05  TKT-SATISFACTION-RATING          PIC 9(1).
002900     05  TKT-CONTACT-CHANNEL-AREA.
003000         10  FILLER                       PIC X(10).
003100     05  FILLER                           PIC X(14).
