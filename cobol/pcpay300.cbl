000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PCPAY300.
000300 AUTHOR.        rkt.
000400 INSTALLATION.  PAYCORE DP CENTER.
000500 DATE-WRITTEN.  04/18/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - LEDGER DATA.
000800*****************************************************************
000900*  PCPAY300  -  MERCHANT PAYMENT FEE ENGINE                     *
001000*  READS PAYMENT REQUESTS AGAINST A PAYMENT LINK OR AN INVOICE, *
001100*  WITHHOLDS THE MERCHANT DISCOUNT FEE, MOVES MONEY FROM THE    *
001200*  PAYER WALLET TO THE MERCHANT WALLET, AND UPDATES THE LINK OR *
001300*  INVOICE STATISTICS.  LINKS AND INVOICES ARE SMALL REFERENCE  *
001400*  SETS - BOTH ARE LOADED TO A TABLE AT START-UP AND SEARCHED.  *
001500*---------------------------------------------------------------*
001600* DATE      PGMR  TKT#      DESCRIPTION                         *
001700* --------  ----  --------  ----------------------------------- *
001800* 04/18/89  rkt   PAY-201   INITIAL MERCHANT PAYMENT ENGINE      *
001900* 11/30/90  ejm   PAY-207   ADDED INVOICE PARTIAL-PAYMENT PATH  *
002000* 03/12/93  ldh   PAY-214   FEE CAP RAISED TO 1000.00            *
002100* 08/21/96  rkt   PAY-223   LINK TABLE RAISED TO 300 ENTRIES     *
002200* 01/09/99  ldh   PAY-229   Y2K - RUN-DATE PARM TO 4-DIGIT YEAR  *
002300* 07/02/02  pks   PAY-236   SINGLE-USE LINKS AUTO-CLOSE ON PAY  *
002400* 06/09/08  ejm   PAY-241   SPEND COUNTERS RESET ON PERIOD ROLL *
002500* 09/14/09  rkt   PAY-245   JOURNAL NOW CARRIES PARTY USER-IDS  *
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800*
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     CONSOLE IS CRT.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT PMQ-FILE     ASSIGN TO DYNAMIC PMQ-PATH
003500            ORGANIZATION RECORD SEQUENTIAL.
003600     SELECT LNK-IN-FILE  ASSIGN TO DYNAMIC LNK-IN-PATH
003700            ORGANIZATION RECORD SEQUENTIAL.
003800     SELECT LNK-OUT-FILE ASSIGN TO DYNAMIC LNK-OUT-PATH
003900            ORGANIZATION RECORD SEQUENTIAL.
004000     SELECT INV-IN-FILE  ASSIGN TO DYNAMIC INV-IN-PATH
004100            ORGANIZATION RECORD SEQUENTIAL.
004200     SELECT INV-OUT-FILE ASSIGN TO DYNAMIC INV-OUT-PATH
004300            ORGANIZATION RECORD SEQUENTIAL.
004400     SELECT WAL-IN-FILE  ASSIGN TO DYNAMIC WAL-IN-PATH
004500            ORGANIZATION RECORD SEQUENTIAL.
004600     SELECT WAL-OUT-FILE ASSIGN TO DYNAMIC WAL-OUT-PATH
004700            ORGANIZATION RECORD SEQUENTIAL.
004800     SELECT TRN-FILE     ASSIGN TO DYNAMIC TRN-PATH
004900            ORGANIZATION RECORD SEQUENTIAL.
005000*
005100 DATA DIVISION.
005200*
005300 FILE SECTION.
005400*
005500 FD  PMQ-FILE
005600     RECORD CONTAINS 63 CHARACTERS
005700     LABEL RECORDS ARE STANDARD
005800     DATA RECORD IS PMQ-REC.
005900     COPY 'pmq.dd.cbl'.
006000*
006100 FD  LNK-IN-FILE
006200     RECORD CONTAINS 95 CHARACTERS
006300     LABEL RECORDS ARE STANDARD
006400     DATA RECORD IS LNK-REC.
006500     COPY 'lnk.dd.cbl'.
006600*
006700 FD  LNK-OUT-FILE
006800     RECORD CONTAINS 95 CHARACTERS
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS LNK-OUT-REC.
007100 01  LNK-OUT-REC                      PIC X(95).
007200*
007300 FD  INV-IN-FILE
007400     RECORD CONTAINS 61 CHARACTERS
007500     LABEL RECORDS ARE STANDARD
007600     DATA RECORD IS INV-REC.
007700     COPY 'inv.dd.cbl'.
007800*
007900 FD  INV-OUT-FILE
008000     RECORD CONTAINS 61 CHARACTERS
008100     LABEL RECORDS ARE STANDARD
008200     DATA RECORD IS INV-OUT-REC.
008300 01  INV-OUT-REC                      PIC X(61).
008400*
008500 FD  WAL-IN-FILE
008600     RECORD CONTAINS 162 CHARACTERS
008700     LABEL RECORDS ARE STANDARD
008800     DATA RECORD IS WAL-REC.
008900     COPY 'wal.cbl'.
009000*
009100 FD  WAL-OUT-FILE
009200     RECORD CONTAINS 162 CHARACTERS
009300     LABEL RECORDS ARE STANDARD
009400     DATA RECORD IS WAL-OUT-REC.
009500 01  WAL-OUT-REC                      PIC X(162).
009600*
009700 FD  TRN-FILE
009800     RECORD CONTAINS 167 CHARACTERS
009900     LABEL RECORDS ARE STANDARD
010000     DATA RECORD IS TRN-REC.
010100     COPY 'trn.dd.cbl'.
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500 77  EOF-SW                           PIC 9(1)  VALUE 0.
010600 77  REC-CTR                          PIC 9(7)  COMP VALUE 0.
010700 77  CMP-CTR                          PIC 9(7)  COMP VALUE 0.
010800 77  REJ-CTR                          PIC 9(7)  COMP VALUE 0.
010900 77  WS-REJECT-SW                     PIC X(1)  VALUE 'N'.
011000*
011100 01  VARIABLES.
011200     05  PMQ-PATH.
011300         10  FILLER                   PIC X(14)
011400             VALUE '/users/public/'.
011500         10  PMQ-NAME                 PIC X(64).
011600     05  LNK-IN-PATH.
011700         10  FILLER                   PIC X(14)
011800             VALUE '/users/public/'.
011900         10  LNK-IN-NAME              PIC X(64).
012000     05  LNK-OUT-PATH.
012100         10  FILLER                   PIC X(14)
012200             VALUE '/users/public/'.
012300         10  LNK-OUT-NAME             PIC X(64).
012400     05  INV-IN-PATH.
012500         10  FILLER                   PIC X(14)
012600             VALUE '/users/public/'.
012700         10  INV-IN-NAME              PIC X(64).
012800     05  INV-OUT-PATH.
012900         10  FILLER                   PIC X(14)
013000             VALUE '/users/public/'.
013100         10  INV-OUT-NAME             PIC X(64).
013200     05  WAL-IN-PATH.
013300         10  FILLER                   PIC X(14)
013400             VALUE '/users/public/'.
013500         10  WAL-IN-NAME              PIC X(64).
013600     05  WAL-OUT-PATH.
013700         10  FILLER                   PIC X(14)
013800             VALUE '/users/public/'.
013900         10  WAL-OUT-NAME             PIC X(64).
014000     05  TRN-PATH.
014100         10  FILLER                   PIC X(14)
014200             VALUE '/users/public/'.
014300         10  TRN-NAME                 PIC X(64).
014400     05  WS-COMMAND-LINE              PIC X(100).
014500     05  WS-RUN-DATE                  PIC X(8).
014600     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
014700         10  WS-RUN-YYYY              PIC 9(4).
014800         10  WS-RUN-MM                PIC 9(2).
014900         10  WS-RUN-DD                PIC 9(2).
015000     05  WS-RUN-YY-3                  PIC S9(3) COMP-3.
015100     05  WS-JOB                       PIC X(6).
015200     05  WS-SEQ                       PIC 9(7)  COMP VALUE 0.
015300     05  WS-SEQ-X REDEFINES WS-SEQ    PIC X(4).
015400     05  I                            PIC S9(5) COMP VALUE 0.
015500     05  LNK-TBL-COUNT                PIC 9(5)  COMP VALUE 0.
015600     05  INV-TBL-COUNT                PIC 9(5)  COMP VALUE 0.
015700     05  WAL-TBL-COUNT                PIC 9(5)  COMP VALUE 0.
015800     05  WS-LNK-IDX                   PIC 9(5)  COMP VALUE 0.
015900     05  WS-INV-IDX                   PIC 9(5)  COMP VALUE 0.
016000     05  WS-PAYER-IDX                 PIC 9(5)  COMP VALUE 0.
016100     05  WS-MERCH-IDX                 PIC 9(5)  COMP VALUE 0.
016200     05  WS-REJECT-RSN                PIC X(4)  VALUE SPACES.
016300     05  WS-TGT-CURRENCY              PIC X(3)  VALUE SPACES.
016400     05  WS-MERCH-WALLET              PIC X(12) VALUE SPACES.
016500     05  WS-PAYER-USER                PIC X(8)  VALUE SPACES.
016600     05  WS-MERCH-USER                PIC X(8)  VALUE SPACES.
016700     05  WS-GROSS-AMOUNT              PIC S9(12)V99 COMP-3 VALUE 0.
016800     05  WS-FEE-AMOUNT                PIC S9(12)V99 COMP-3 VALUE 0.
016900     05  WS-NET-AMOUNT                PIC S9(12)V99 COMP-3 VALUE 0.
017000     05  WS-FEE-CAP                   PIC S9(12)V99 COMP-3
017100             VALUE 1000.00.
017200     05  TOT-GROSS                    PIC S9(12)V99 COMP-3 VALUE 0.
017300     05  TOT-GROSS-X REDEFINES TOT-GROSS
017400                                      PIC X(8).
017500     05  TOT-FEE                      PIC S9(12)V99 COMP-3 VALUE 0.
017600 01  LNK-TABLE.
017700     05  LNK-TBL-ENTRY                PIC X(95)
017800             OCCURS 300 TIMES INDEXED BY LNK-TBL-IDX.
017900 01  INV-TABLE.
018000     05  INV-TBL-ENTRY                PIC X(61)
018100             OCCURS 300 TIMES INDEXED BY INV-TBL-IDX.
018200 01  WAL-TABLE.
018300     05  WAL-TBL-ENTRY                PIC X(162)
018400             OCCURS 300 TIMES INDEXED BY WAL-TBL-IDX.
018500*
018600 PROCEDURE DIVISION.
018700*
018800 1000-MAIN-LINE.
018900     DISPLAY SPACES UPON CRT.
019000     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
019100     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
019200         INTO PMQ-NAME WS-RUN-DATE WS-JOB.
019300     DISPLAY '* * * *  B E G I N  P C P A Y 3 0 0 . C B L'
019400         UPON CRT AT 1401.
019500     IF PMQ-NAME = SPACES OR WS-RUN-DATE = SPACES
019600         DISPLAY '!!!! ENTER PAYMENT FILE AND RUN DATE   !!!!'
019700             UPON CRT AT 2301
019800         STOP RUN.
019900     MOVE PMQ-NAME                TO LNK-IN-NAME LNK-OUT-NAME
020000                                      INV-IN-NAME INV-OUT-NAME
020100                                      WAL-IN-NAME WAL-OUT-NAME
020200                                      TRN-NAME.
020300     INSPECT LNK-IN-NAME  REPLACING ALL 'pmq' BY 'lnk'.
020400     INSPECT LNK-OUT-NAME REPLACING ALL 'pmq' BY 'lnk'.
020500     INSPECT INV-IN-NAME  REPLACING ALL 'pmq' BY 'inv'.
020600     INSPECT INV-OUT-NAME REPLACING ALL 'pmq' BY 'inv'.
020700     INSPECT WAL-IN-NAME  REPLACING ALL 'pmq' BY 'wal'.
020800     INSPECT WAL-OUT-NAME REPLACING ALL 'pmq' BY 'wal'.
020900     INSPECT TRN-NAME     REPLACING ALL 'pmq' BY 'trn'.
021000     COMPUTE WS-RUN-YY-3 = WS-RUN-YYYY - 1900.
021100     PERFORM 2000-LOAD-LINKS.
021200     PERFORM 2050-LOAD-INVOICES.
021300     PERFORM 2080-LOAD-WALLETS.
021400     OPEN INPUT  PMQ-FILE.
021500     OPEN OUTPUT TRN-FILE.
021600     PERFORM READ-PMQ.
021700     PERFORM 3000-MAIN THRU 3000-MAIN-EXIT UNTIL EOF-SW = 1.
021800     PERFORM 6500-REWRITE-TABLES.
021900     PERFORM 6000-END-RTN.
022000*
022100 2000-LOAD-LINKS.
022200     MOVE 0                      TO LNK-TBL-COUNT.
022300     OPEN INPUT LNK-IN-FILE.
022400     PERFORM READ-LNK-IN.
022500     PERFORM 2010-LOAD-LNK-ONE THRU 2010-LOAD-LNK-ONE-EXIT
022600         UNTIL EOF-SW = 1.
022700     CLOSE LNK-IN-FILE.
022800     MOVE 0                      TO EOF-SW.
022900*
023000 2010-LOAD-LNK-ONE.
023100     ADD 1                       TO LNK-TBL-COUNT.
023200     SET LNK-TBL-IDX             TO LNK-TBL-COUNT.
023300     MOVE LNK-REC                TO LNK-TBL-ENTRY(LNK-TBL-IDX).
023400     PERFORM READ-LNK-IN.
023500 2010-LOAD-LNK-ONE-EXIT.
023600     EXIT.
023700*
023800 READ-LNK-IN.
023900     READ LNK-IN-FILE AT END MOVE 1 TO EOF-SW.
024000*
024100 2050-LOAD-INVOICES.
024200     MOVE 0                      TO INV-TBL-COUNT.
024300     OPEN INPUT INV-IN-FILE.
024400     PERFORM READ-INV-IN.
024500     PERFORM 2060-LOAD-INV-ONE THRU 2060-LOAD-INV-ONE-EXIT
024600         UNTIL EOF-SW = 1.
024700     CLOSE INV-IN-FILE.
024800     MOVE 0                      TO EOF-SW.
024900*
025000 2060-LOAD-INV-ONE.
025100     ADD 1                       TO INV-TBL-COUNT.
025200     SET INV-TBL-IDX             TO INV-TBL-COUNT.
025300     MOVE INV-REC                TO INV-TBL-ENTRY(INV-TBL-IDX).
025400     PERFORM READ-INV-IN.
025500 2060-LOAD-INV-ONE-EXIT.
025600     EXIT.
025700*
025800 READ-INV-IN.
025900     READ INV-IN-FILE AT END MOVE 1 TO EOF-SW.
026000*
026100 2080-LOAD-WALLETS.
026200     MOVE 0                      TO WAL-TBL-COUNT.
026300     OPEN INPUT WAL-IN-FILE.
026400     PERFORM READ-WAL-IN.
026500     PERFORM 2090-LOAD-WAL-ONE THRU 2090-LOAD-WAL-ONE-EXIT
026600         UNTIL EOF-SW = 1.
026700     CLOSE WAL-IN-FILE.
026800     MOVE 0                      TO EOF-SW.
026900*
027000 2090-LOAD-WAL-ONE.
027100     ADD 1                       TO WAL-TBL-COUNT.
027200     SET WAL-TBL-IDX             TO WAL-TBL-COUNT.
027300     PERFORM 2095-RESET-COUNTERS.
027400     MOVE WAL-REC                TO WAL-TBL-ENTRY(WAL-TBL-IDX).
027500     PERFORM READ-WAL-IN.
027600 2090-LOAD-WAL-ONE-EXIT.
027700     EXIT.
027800*    PAY-241 - ZERO SPEND COUNTERS WHEN THE RESET DATE HAS ROLLED.  ejm 06/09/08
027900 2095-RESET-COUNTERS.
028000     IF WAL-DAILY-RST-YY  NOT = WS-RUN-YY-3 OR
028100        WAL-DAILY-RST-MM  NOT = WS-RUN-MM   OR
028200        WAL-DAILY-RST-DD  NOT = WS-RUN-DD
028300         MOVE 0                  TO WAL-DAILY-SPENT
028400         MOVE WS-RUN-YY-3        TO WAL-DAILY-RST-YY
028500         MOVE WS-RUN-MM          TO WAL-DAILY-RST-MM
028600         MOVE WS-RUN-DD          TO WAL-DAILY-RST-DD
028700     END-IF.
028800     IF WAL-MTHLY-RST-YY  NOT = WS-RUN-YY-3 OR
028900        WAL-MTHLY-RST-MM  NOT = WS-RUN-MM
029000         MOVE 0                  TO WAL-MONTHLY-SPENT
029100         MOVE WS-RUN-YY-3        TO WAL-MTHLY-RST-YY
029200         MOVE WS-RUN-MM          TO WAL-MTHLY-RST-MM
029300     END-IF.
029400*
029500 READ-WAL-IN.
029600     READ WAL-IN-FILE AT END MOVE 1 TO EOF-SW.
029700*
029800 READ-PMQ.
029900     READ PMQ-FILE AT END MOVE 1 TO EOF-SW.
030000     IF EOF-SW = 0
030100         ADD 1                   TO REC-CTR.
030200*
030300 3000-MAIN.
030400     MOVE 'N'                    TO WS-REJECT-SW.
030500     MOVE SPACES                 TO WS-REJECT-RSN.
030600     PERFORM 2500-RESOLVE-TARGET.
030700     IF WS-REJECT-SW = 'N'
030800         PERFORM 3000-EDIT-PAYMENT.
030900     IF WS-REJECT-SW = 'N'
031000         PERFORM 3500-APPLY-FEE
031100         PERFORM 3600-DEBIT-PAYER
031200         PERFORM 3700-CREDIT-MERCHANT
031300         PERFORM 4000-UPDATE-TARGET
031400         ADD 1                   TO CMP-CTR
031500     ELSE
031600         ADD 1                   TO REJ-CTR.
031700     PERFORM 5000-WRITE-JOURNAL.
031800     PERFORM READ-PMQ.
031900 3000-MAIN-EXIT.
032000     EXIT.
032100*
032200 2500-RESOLVE-TARGET.
032300     MOVE 0                      TO WS-LNK-IDX WS-INV-IDX.
032400     IF PMQ-IS-LINK
032500         PERFORM 2550-FIND-LINK-ONE
032600             VARYING I FROM 1 BY 1 UNTIL I > LNK-TBL-COUNT
032700         IF WS-LNK-IDX = 0
032800             MOVE 'Y'            TO WS-REJECT-SW
032900             MOVE 'NFND'         TO WS-REJECT-RSN
033000         END-IF
033100     ELSE
033200         PERFORM 2560-FIND-INVOICE-ONE
033300             VARYING I FROM 1 BY 1 UNTIL I > INV-TBL-COUNT
033400         IF WS-INV-IDX = 0
033500             MOVE 'Y'            TO WS-REJECT-SW
033600             MOVE 'NFND'         TO WS-REJECT-RSN
033700         END-IF.
033800*
033900 2550-FIND-LINK-ONE.
034000     MOVE LNK-TBL-ENTRY(I)       TO LNK-REC.
034100     IF LNK-LINK-ID = PMQ-TARGET-ID
034200         MOVE I                  TO WS-LNK-IDX
034300     END-IF.
034400*
034500 2560-FIND-INVOICE-ONE.
034600     MOVE INV-TBL-ENTRY(I)       TO INV-REC.
034700     IF INV-INVOICE-NO = PMQ-TARGET-ID
034800         MOVE I                  TO WS-INV-IDX
034900     END-IF.
035000*
035100 3000-EDIT-PAYMENT.
035200     MOVE 0                      TO WS-PAYER-IDX WS-MERCH-IDX.
035300     IF PMQ-IS-LINK
035400         SET LNK-TBL-IDX         TO WS-LNK-IDX
035500         MOVE LNK-TBL-ENTRY(LNK-TBL-IDX) TO LNK-REC
035600         MOVE LNK-CURRENCY-CODE  TO WS-TGT-CURRENCY
035700         MOVE LNK-MERCHANT-WALLET TO WS-MERCH-WALLET
035800         IF LNK-AMOUNT-IS-FIXED
035900             MOVE LNK-LINK-AMOUNT TO WS-GROSS-AMOUNT
036000         ELSE
036100             MOVE PMQ-REQ-AMOUNT TO WS-GROSS-AMOUNT
036200             IF WS-GROSS-AMOUNT <= 0
036300                 MOVE 'Y'        TO WS-REJECT-SW
036400                 MOVE 'AMT0'     TO WS-REJECT-RSN
036500             END-IF
036600             IF LNK-MIN-AMOUNT > 0 AND
036700                WS-GROSS-AMOUNT < LNK-MIN-AMOUNT
036800                 MOVE 'Y'        TO WS-REJECT-SW
036900                 MOVE 'MIN '     TO WS-REJECT-RSN
037000             END-IF
037100             IF LNK-MAX-AMOUNT > 0 AND
037200                WS-GROSS-AMOUNT > LNK-MAX-AMOUNT
037300                 MOVE 'Y'        TO WS-REJECT-SW
037400                 MOVE 'MAX '     TO WS-REJECT-RSN
037500             END-IF
037600         END-IF
037700     ELSE
037800         SET INV-TBL-IDX         TO WS-INV-IDX
037900         MOVE INV-TBL-ENTRY(INV-TBL-IDX) TO INV-REC
038000         MOVE INV-CURRENCY-CODE  TO WS-TGT-CURRENCY
038100         MOVE INV-MERCHANT-WALLET TO WS-MERCH-WALLET
038200         IF INV-IS-PAID OR INV-IS-CANCELLED
038300             MOVE 'Y'            TO WS-REJECT-SW
038400             MOVE 'CLSD'         TO WS-REJECT-RSN
038500         ELSE
038600             IF PMQ-REQ-AMOUNT > 0
038700                 MOVE PMQ-REQ-AMOUNT TO WS-GROSS-AMOUNT
038800             ELSE
038900                 MOVE INV-AMOUNT-DUE TO WS-GROSS-AMOUNT
039000             END-IF
039100             IF WS-GROSS-AMOUNT > INV-AMOUNT-DUE
039200                 MOVE 'Y'        TO WS-REJECT-SW
039300                 MOVE 'OVER'     TO WS-REJECT-RSN
039400             END-IF
039500         END-IF.
039600     IF WS-REJECT-SW = 'N'
039700         PERFORM 3050-FIND-PARTY-WALLETS-ONE
039800             VARYING I FROM 1 BY 1 UNTIL I > WAL-TBL-COUNT
039900         IF WS-PAYER-IDX = 0 OR WS-MERCH-IDX = 0
040000             MOVE 'Y'            TO WS-REJECT-SW
040100             MOVE 'NFND'         TO WS-REJECT-RSN
040200         END-IF.
040300*
040400 3050-FIND-PARTY-WALLETS-ONE.
040500     MOVE WAL-TBL-ENTRY(I)       TO WAL-REC.
040600     IF WAL-WALLET-ID = PMQ-PAYER-WALLET-ID
040700         MOVE I                  TO WS-PAYER-IDX
040800         MOVE WAL-USER-ID        TO WS-PAYER-USER
040900     END-IF.
041000     IF WAL-WALLET-ID = WS-MERCH-WALLET
041100         MOVE I                  TO WS-MERCH-IDX
041200         MOVE WAL-USER-ID        TO WS-MERCH-USER
041300     END-IF.
041400     IF WS-REJECT-SW = 'N'
041500         SET WAL-TBL-IDX         TO WS-PAYER-IDX
041600         MOVE WAL-TBL-ENTRY(WAL-TBL-IDX) TO WAL-REC
041700         IF WAL-CURRENCY-CODE NOT = WS-TGT-CURRENCY
041800             MOVE 'Y'            TO WS-REJECT-SW
041900             MOVE 'CURR'         TO WS-REJECT-RSN
042000         END-IF
042100         IF NOT WAL-ACTIVE
042200             MOVE 'Y'            TO WS-REJECT-SW
042300             MOVE 'FRZN'         TO WS-REJECT-RSN
042400         END-IF
042500         IF WAL-BALANCE < WS-GROSS-AMOUNT
042600             MOVE 'Y'            TO WS-REJECT-SW
042700             MOVE 'FNDS'         TO WS-REJECT-RSN
042800         END-IF.
042900*
043000 3500-APPLY-FEE.
043100     COMPUTE WS-FEE-AMOUNT ROUNDED = WS-GROSS-AMOUNT * 0.015.
043200     IF WS-FEE-AMOUNT > WS-FEE-CAP
043300         MOVE WS-FEE-CAP         TO WS-FEE-AMOUNT.
043400     COMPUTE WS-NET-AMOUNT = WS-GROSS-AMOUNT - WS-FEE-AMOUNT.
043500*
043600 3600-DEBIT-PAYER.
043700     SET WAL-TBL-IDX             TO WS-PAYER-IDX.
043800     MOVE WAL-TBL-ENTRY(WAL-TBL-IDX) TO WAL-REC.
043900     MOVE WAL-BALANCE            TO TRN-FROM-BAL-BEFORE.
044000     SUBTRACT WS-GROSS-AMOUNT    FROM WAL-BALANCE
044100                                      WAL-AVAILABLE-BALANCE.
044200     ADD WS-GROSS-AMOUNT         TO WAL-DAILY-SPENT
044300                                    WAL-MONTHLY-SPENT.
044400     MOVE WAL-BALANCE            TO TRN-FROM-BAL-AFTER.
044500     MOVE WAL-REC                TO WAL-TBL-ENTRY(WAL-TBL-IDX).
044600*
044700 3700-CREDIT-MERCHANT.
044800     SET WAL-TBL-IDX             TO WS-MERCH-IDX.
044900     MOVE WAL-TBL-ENTRY(WAL-TBL-IDX) TO WAL-REC.
045000     MOVE WAL-BALANCE            TO TRN-TO-BAL-BEFORE.
045100     ADD WS-NET-AMOUNT           TO WAL-BALANCE
045200                                    WAL-AVAILABLE-BALANCE.
045300     MOVE WAL-BALANCE            TO TRN-TO-BAL-AFTER.
045400     MOVE WAL-REC                TO WAL-TBL-ENTRY(WAL-TBL-IDX).
045500     ADD WS-GROSS-AMOUNT         TO TOT-GROSS.
045600     ADD WS-FEE-AMOUNT           TO TOT-FEE.
045700*
045800 4000-UPDATE-TARGET.
045900     IF PMQ-IS-LINK
046000         SET LNK-TBL-IDX         TO WS-LNK-IDX
046100         MOVE LNK-TBL-ENTRY(LNK-TBL-IDX) TO LNK-REC
046200         ADD 1                   TO LNK-PAYMENTS-COUNT
046300         ADD WS-GROSS-AMOUNT     TO LNK-TOTAL-COLLECTED
046400         IF LNK-CLOSE-AFTER-ONE
046500             MOVE 'C'            TO LNK-LINK-STATUS
046600         END-IF
046700         MOVE LNK-REC            TO LNK-TBL-ENTRY(LNK-TBL-IDX)
046800     ELSE
046900         SET INV-TBL-IDX         TO WS-INV-IDX
047000         MOVE INV-TBL-ENTRY(INV-TBL-IDX) TO INV-REC
047100         SUBTRACT WS-GROSS-AMOUNT FROM INV-AMOUNT-DUE
047200         IF INV-AMOUNT-DUE <= 0
047300             MOVE 0              TO INV-AMOUNT-DUE
047400             MOVE 'P'            TO INV-INVOICE-STATUS
047500         END-IF
047600         MOVE INV-REC            TO INV-TBL-ENTRY(INV-TBL-IDX).
047700*
047800 5000-WRITE-JOURNAL.
047900     MOVE SPACES                 TO TRN-REC.
048000     ADD 1                       TO WS-SEQ.
048100     STRING 'PY' WS-JOB WS-SEQ DELIMITED BY SIZE
048200         INTO TRN-TRANSACTION-ID.
048300     MOVE 'PY'                   TO TRN-TRAN-TYPE.
048400*    PAY-245 - CARRY PAYER/MERCHANT USER-ID ONTO THE JOURNAL.  rkt 09/14/09
048500     MOVE WS-PAYER-USER          TO TRN-FROM-USER-ID.
048600     MOVE WS-MERCH-USER          TO TRN-TO-USER-ID.
048700     MOVE PMQ-PAYER-WALLET-ID    TO TRN-FROM-WALLET-ID.
048800     MOVE WS-MERCH-WALLET        TO TRN-TO-WALLET-ID.
048900     IF WS-REJECT-SW = 'Y'
049000         MOVE 'F'                TO TRN-TRAN-STATUS
049100         MOVE WS-REJECT-RSN      TO TRN-REJECT-RSN
049200         MOVE WS-GROSS-AMOUNT    TO TRN-AMOUNT
049300         MOVE 0                  TO TRN-FEE-AMOUNT TRN-NET-AMOUNT
049400     ELSE
049500         MOVE 'C'                TO TRN-TRAN-STATUS
049600         MOVE WS-GROSS-AMOUNT    TO TRN-AMOUNT
049700         MOVE WS-FEE-AMOUNT      TO TRN-FEE-AMOUNT
049800         MOVE WS-NET-AMOUNT      TO TRN-NET-AMOUNT.
049900     MOVE WS-RUN-YY-3            TO TRN-PROC-YY.
050000     MOVE WS-RUN-MM              TO TRN-PROC-MM.
050100     MOVE WS-RUN-DD              TO TRN-PROC-DD.
050200     MOVE WS-JOB                 TO TRN-RUN-JOB-NO.
050300     MOVE WS-SEQ                 TO TRN-SEQ-NO.
050400     WRITE TRN-REC.
050500*
050600 6500-REWRITE-TABLES.
050700     OPEN OUTPUT LNK-OUT-FILE.
050800     PERFORM 6510-REWRITE-LNK-ONE
050900         VARYING I FROM 1 BY 1 UNTIL I > LNK-TBL-COUNT.
051000     CLOSE LNK-OUT-FILE.
051100     OPEN OUTPUT INV-OUT-FILE.
051200     PERFORM 6520-REWRITE-INV-ONE
051300         VARYING I FROM 1 BY 1 UNTIL I > INV-TBL-COUNT.
051400     CLOSE INV-OUT-FILE.
051500     OPEN OUTPUT WAL-OUT-FILE.
051600     PERFORM 6530-REWRITE-WAL-ONE
051700         VARYING I FROM 1 BY 1 UNTIL I > WAL-TBL-COUNT.
051800     CLOSE WAL-OUT-FILE.
051900*
052000 6510-REWRITE-LNK-ONE.
052100     SET LNK-TBL-IDX             TO I.
052200     MOVE LNK-TBL-ENTRY(LNK-TBL-IDX) TO LNK-OUT-REC.
052300     WRITE LNK-OUT-REC.
052400*
052500 6520-REWRITE-INV-ONE.
052600     SET INV-TBL-IDX             TO I.
052700     MOVE INV-TBL-ENTRY(INV-TBL-IDX) TO INV-OUT-REC.
052800     WRITE INV-OUT-REC.
052900*
053000 6530-REWRITE-WAL-ONE.
053100     SET WAL-TBL-IDX             TO I.
053200     MOVE WAL-TBL-ENTRY(WAL-TBL-IDX) TO WAL-OUT-REC.
053300     WRITE WAL-OUT-REC.
053400*
053500 6000-END-RTN.
053600     DISPLAY 'MERCHANT PAYMENT RUN TOTALS'    UPON CRT AT 0915.
053700     DISPLAY REC-CTR 'READ        ='          UPON CRT AT 1015.
053800     DISPLAY CMP-CTR 'PROCESSED   ='          UPON CRT AT 1115.
053900     DISPLAY REJ-CTR 'REJECTED    ='          UPON CRT AT 1215.
054000     DISPLAY TOT-GROSS 'GROSS COLLECTED ='    UPON CRT AT 1315.
054100     DISPLAY TOT-FEE 'FEES WITHHELD ='        UPON CRT AT 1415.
054200     CLOSE PMQ-FILE.
054300     CLOSE TRN-FILE.
054400     STOP RUN.
