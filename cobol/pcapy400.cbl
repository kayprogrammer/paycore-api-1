000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PCAPY400.
000300 AUTHOR.        ldh.
000400 INSTALLATION.  PAYCORE DP CENTER.
000500 DATE-WRITTEN.  02/06/90.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - LEDGER DATA.
000800*****************************************************************
000900*  PCAPY400  -  AUTO-REPAYMENT BATCH                            *
001000*  NIGHTLY RUN OVER AUTOPAY-CONFIG.  FOR EACH ENABLED, ACTIVE   *
001100*  CONFIGURATION WHOSE LOAN IS ACTIVE OR OVERDUE, FINDS THE     *
001200*  EARLIEST UNPAID INSTALLMENT DUE WITHIN DAYS-BEFORE-DUE OF    *
001300*  RUN DATE AND DRAFTS THE FUNDING WALLET.  A SHORTFALL BUMPS   *
001400*  CONSEC-FAILURES AND MAY SUSPEND THE CONFIGURATION.           *
001500*---------------------------------------------------------------*
001600* DATE      PGMR  TKT#      DESCRIPTION                         *
001700* --------  ----  --------  ----------------------------------- *
001800* 02/06/90  ldh   APY-101   INITIAL AUTO-REPAYMENT DRAFT ENGINE *
001900* 09/14/92  rkt   APY-108   PAY-FULL-FLAG / CUSTOM-AMOUNT PATH  *
002000* 05/01/95  ejm   APY-116   LATE-FEE PAID BEFORE OUTSTANDING    *
002100* 01/11/99  ldh   APY-122   Y2K - TRIGGER-DATE MATH TO 4-DIGIT  *
002200* 07/19/01  pks   APY-129   SUSPEND ON MAX-RETRY-ATTEMPTS        *
002300* 10/03/03  rkt   APY-134   SCHEDULE TABLE RAISED TO 300 ENTRIES*
002400* 09/22/08  pks   APY-140   SPEND COUNTERS RESET ON PERIOD ROLL *
002500*****************************************************************
002600 ENVIRONMENT DIVISION.
002700*
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     CONSOLE IS CRT.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT APY-FILE     ASSIGN TO DYNAMIC APY-PATH
003400            ORGANIZATION RECORD SEQUENTIAL.
003500     SELECT APY-OUT-FILE ASSIGN TO DYNAMIC APY-OUT-PATH
003600            ORGANIZATION RECORD SEQUENTIAL.
003700     SELECT SCH-IN-FILE  ASSIGN TO DYNAMIC SCH-IN-PATH
003800            ORGANIZATION RECORD SEQUENTIAL.
003900     SELECT SCH-OUT-FILE ASSIGN TO DYNAMIC SCH-OUT-PATH
004000            ORGANIZATION RECORD SEQUENTIAL.
004100     SELECT WAL-IN-FILE  ASSIGN TO DYNAMIC WAL-IN-PATH
004200            ORGANIZATION RECORD SEQUENTIAL.
004300     SELECT WAL-OUT-FILE ASSIGN TO DYNAMIC WAL-OUT-PATH
004400            ORGANIZATION RECORD SEQUENTIAL.
004500*
004600 DATA DIVISION.
004700*
004800 FILE SECTION.
004900*
005000 FD  APY-FILE
005100     RECORD CONTAINS 114 CHARACTERS
005200     LABEL RECORDS ARE STANDARD
005300     DATA RECORD IS APY-REC.
005400     COPY 'apy.dd.cbl'.
005500*
005600 FD  APY-OUT-FILE
005700     RECORD CONTAINS 114 CHARACTERS
005800     LABEL RECORDS ARE STANDARD
005900     DATA RECORD IS APY-OUT-REC.
006000 01  APY-OUT-REC                      PIC X(114).
006100*
006200 FD  SCH-IN-FILE
006300     RECORD CONTAINS 100 CHARACTERS
006400     LABEL RECORDS ARE STANDARD
006500     DATA RECORD IS SCH-REC.
006600     COPY 'sch.dd.cbl'.
006700*
006800 FD  SCH-OUT-FILE
006900     RECORD CONTAINS 100 CHARACTERS
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS SCH-OUT-REC.
007200 01  SCH-OUT-REC                      PIC X(100).
007300*
007400 FD  WAL-IN-FILE
007500     RECORD CONTAINS 162 CHARACTERS
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS WAL-REC.
007800     COPY 'wal.cbl'.
007900*
008000 FD  WAL-OUT-FILE
008100     RECORD CONTAINS 162 CHARACTERS
008200     LABEL RECORDS ARE STANDARD
008300     DATA RECORD IS WAL-OUT-REC.
008400 01  WAL-OUT-REC                      PIC X(162).
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 77  EOF-SW                           PIC 9(1)  VALUE 0.
008900 77  REC-CTR                          PIC 9(7)  COMP VALUE 0.
009000 77  CMP-CTR                          PIC 9(7)  COMP VALUE 0.
009100 77  FAIL-CTR                         PIC 9(7)  COMP VALUE 0.
009200 77  SKP-CTR                          PIC 9(7)  COMP VALUE 0.
009300 77  WS-SKIP-SW                       PIC X(1)  VALUE 'N'.
009400 77  WS-LEAP-SW                       PIC X(1)  VALUE 'N'.
009500*
009600 01  VARIABLES.
009700     05  APY-PATH.
009800         10  FILLER                   PIC X(14)
009900             VALUE '/users/public/'.
010000         10  APY-NAME                 PIC X(64).
010100     05  APY-OUT-PATH.
010200         10  FILLER                   PIC X(14)
010300             VALUE '/users/public/'.
010400         10  APY-OUT-NAME             PIC X(64).
010500     05  SCH-IN-PATH.
010600         10  FILLER                   PIC X(14)
010700             VALUE '/users/public/'.
010800         10  SCH-IN-NAME              PIC X(64).
010900     05  SCH-OUT-PATH.
011000         10  FILLER                   PIC X(14)
011100             VALUE '/users/public/'.
011200         10  SCH-OUT-NAME             PIC X(64).
011300     05  WAL-IN-PATH.
011400         10  FILLER                   PIC X(14)
011500             VALUE '/users/public/'.
011600         10  WAL-IN-NAME              PIC X(64).
011700     05  WAL-OUT-PATH.
011800         10  FILLER                   PIC X(14)
011900             VALUE '/users/public/'.
012000         10  WAL-OUT-NAME             PIC X(64).
012100     05  WS-COMMAND-LINE              PIC X(100).
012200     05  WS-RUN-DATE                  PIC X(8).
012300     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
012400         10  WS-RUN-YYYY              PIC 9(4).
012500         10  WS-RUN-MM                PIC 9(2).
012600         10  WS-RUN-DD                PIC 9(2).
012700     05  WS-RUN-YY-3                  PIC S9(3) COMP-3.
012800     05  WS-JOB                       PIC X(6).
012900     05  I                            PIC S9(5) COMP VALUE 0.
013000     05  SCH-TBL-COUNT                PIC 9(5)  COMP VALUE 0.
013100     05  WAL-TBL-COUNT                PIC 9(5)  COMP VALUE 0.
013200     05  WS-SCH-IDX                   PIC 9(5)  COMP VALUE 0.
013300     05  WS-WAL-IDX                   PIC 9(5)  COMP VALUE 0.
013400     05  WS-OWED                      PIC S9(12)V99 COMP-3 VALUE 0.
013500     05  WS-PAY-AMOUNT                PIC S9(12)V99 COMP-3 VALUE 0.
013600     05  WS-REMAINING                 PIC S9(12)V99 COMP-3 VALUE 0.
013700     05  WS-FAIL-RSN                  PIC X(4)  VALUE SPACES.
013800     05  TOT-PAID                     PIC S9(12)V99 COMP-3 VALUE 0.
013900     05  WS-DAYS-TO-ADD               PIC 9(3)  COMP VALUE 0.
014000     05  WS-CUR-DIM                   PIC 9(2)  COMP VALUE 0.
014100     05  WS-DAYS-LEFT-IN-MO           PIC S9(3) COMP VALUE 0.
014200     05  WS-TMP                       PIC 9(4)  COMP VALUE 0.
014300     05  WS-REM4                      PIC 9(4)  COMP VALUE 0.
014400     05  WS-REM100                    PIC 9(4)  COMP VALUE 0.
014500     05  WS-REM400                    PIC 9(4)  COMP VALUE 0.
014600     05  WS-TRIGGER-DATE              PIC 9(8)  VALUE 0.
014700     05  WS-TRIGGER-DATE-R REDEFINES WS-TRIGGER-DATE.
014800         10  WS-TRIGGER-YYYY          PIC 9(4).
014900         10  WS-TRIGGER-MM            PIC 9(2).
015000         10  WS-TRIGGER-DD            PIC 9(2).
015100 01  WS-DIM-LITERALS.
015200     05  FILLER                       PIC 9(2)  VALUE 31.
015300     05  FILLER                       PIC 9(2)  VALUE 28.
015400     05  FILLER                       PIC 9(2)  VALUE 31.
015500     05  FILLER                       PIC 9(2)  VALUE 30.
015600     05  FILLER                       PIC 9(2)  VALUE 31.
015700     05  FILLER                       PIC 9(2)  VALUE 30.
015800     05  FILLER                       PIC 9(2)  VALUE 31.
015900     05  FILLER                       PIC 9(2)  VALUE 31.
016000     05  FILLER                       PIC 9(2)  VALUE 30.
016100     05  FILLER                       PIC 9(2)  VALUE 31.
016200     05  FILLER                       PIC 9(2)  VALUE 30.
016300     05  FILLER                       PIC 9(2)  VALUE 31.
016400 01  WS-DIM-TABLE REDEFINES WS-DIM-LITERALS.
016500     05  WS-DIM                       PIC 9(2) OCCURS 12 TIMES.
016600 01  SCH-TABLE.
016700     05  SCH-TBL-ENTRY                PIC X(100)
016800             OCCURS 300 TIMES INDEXED BY SCH-TBL-IDX.
016900 01  WAL-TABLE.
017000     05  WAL-TBL-ENTRY                PIC X(162)
017100             OCCURS 300 TIMES INDEXED BY WAL-TBL-IDX.
017200*
017300 PROCEDURE DIVISION.
017400*
017500 1000-MAIN-LINE.
017600     DISPLAY SPACES UPON CRT.
017700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
017800     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
017900         INTO APY-NAME WS-RUN-DATE WS-JOB.
018000     DISPLAY '* * * *  B E G I N  P C A P Y 4 0 0 . C B L'
018100         UPON CRT AT 1401.
018200     IF APY-NAME = SPACES OR WS-RUN-DATE = SPACES
018300         DISPLAY '!!!! ENTER CONFIG FILE AND RUN DATE    !!!!'
018400             UPON CRT AT 2301
018500         STOP RUN.
018600     MOVE APY-NAME                TO APY-OUT-NAME SCH-IN-NAME
018700                                      SCH-OUT-NAME WAL-IN-NAME
018800                                      WAL-OUT-NAME.
018900     INSPECT APY-OUT-NAME REPLACING ALL 'apy' BY 'apx'.
019000     INSPECT SCH-IN-NAME  REPLACING ALL 'apy' BY 'sch'.
019100     INSPECT SCH-OUT-NAME REPLACING ALL 'apy' BY 'scx'.
019200     INSPECT WAL-IN-NAME  REPLACING ALL 'apy' BY 'wal'.
019300     INSPECT WAL-OUT-NAME REPLACING ALL 'apy' BY 'wax'.
019400     PERFORM 1500-LOAD-SCHEDULES.
019500     COMPUTE WS-RUN-YY-3 = WS-RUN-YYYY - 1900.
019600     PERFORM 1600-LOAD-WALLETS.
019700     OPEN INPUT  APY-FILE.
019800     OPEN OUTPUT APY-OUT-FILE.
019900     PERFORM READ-APY.
020000     PERFORM 2000-MAIN THRU 2000-MAIN-EXIT UNTIL EOF-SW = 1.
020100     PERFORM 6500-REWRITE-TABLES.
020200     PERFORM 6000-END-RTN.
020300*
020400 1500-LOAD-SCHEDULES.
020500     MOVE 0                      TO SCH-TBL-COUNT.
020600     OPEN INPUT SCH-IN-FILE.
020700     PERFORM READ-SCH-IN.
020800     PERFORM 1510-LOAD-SCH-ONE THRU 1510-LOAD-SCH-ONE-EXIT
020900         UNTIL EOF-SW = 1.
021000     CLOSE SCH-IN-FILE.
021100     MOVE 0                      TO EOF-SW.
021200*
021300 1510-LOAD-SCH-ONE.
021400     ADD 1                       TO SCH-TBL-COUNT.
021500     SET SCH-TBL-IDX             TO SCH-TBL-COUNT.
021600     MOVE SCH-REC                TO SCH-TBL-ENTRY(SCH-TBL-IDX).
021700     PERFORM READ-SCH-IN.
021800 1510-LOAD-SCH-ONE-EXIT.
021900     EXIT.
022000*
022100 READ-SCH-IN.
022200     READ SCH-IN-FILE AT END MOVE 1 TO EOF-SW.
022300*
022400 1600-LOAD-WALLETS.
022500     MOVE 0                      TO WAL-TBL-COUNT.
022600     OPEN INPUT WAL-IN-FILE.
022700     PERFORM READ-WAL-IN.
022800     PERFORM 1610-LOAD-WAL-ONE THRU 1610-LOAD-WAL-ONE-EXIT
022900         UNTIL EOF-SW = 1.
023000     CLOSE WAL-IN-FILE.
023100     MOVE 0                      TO EOF-SW.
023200*
023300 1610-LOAD-WAL-ONE.
023400     ADD 1                       TO WAL-TBL-COUNT.
023500     SET WAL-TBL-IDX             TO WAL-TBL-COUNT.
023600     PERFORM 1615-RESET-COUNTERS.
023700     MOVE WAL-REC                TO WAL-TBL-ENTRY(WAL-TBL-IDX).
023800     PERFORM READ-WAL-IN.
023900 1610-LOAD-WAL-ONE-EXIT.
024000     EXIT.
024100*    APY-140 - ZERO SPEND COUNTERS WHEN THE RESET DATE HAS ROLLED.  pks 09/22/08
024200 1615-RESET-COUNTERS.
024300     IF WAL-DAILY-RST-YY  NOT = WS-RUN-YY-3 OR
024400        WAL-DAILY-RST-MM  NOT = WS-RUN-MM   OR
024500        WAL-DAILY-RST-DD  NOT = WS-RUN-DD
024600         MOVE 0                  TO WAL-DAILY-SPENT
024700         MOVE WS-RUN-YY-3        TO WAL-DAILY-RST-YY
024800         MOVE WS-RUN-MM          TO WAL-DAILY-RST-MM
024900         MOVE WS-RUN-DD          TO WAL-DAILY-RST-DD
025000     END-IF.
025100     IF WAL-MTHLY-RST-YY  NOT = WS-RUN-YY-3 OR
025200        WAL-MTHLY-RST-MM  NOT = WS-RUN-MM
025300         MOVE 0                  TO WAL-MONTHLY-SPENT
025400         MOVE WS-RUN-YY-3        TO WAL-MTHLY-RST-YY
025500         MOVE WS-RUN-MM          TO WAL-MTHLY-RST-MM
025600     END-IF.
025700*
025800 READ-WAL-IN.
025900     READ WAL-IN-FILE AT END MOVE 1 TO EOF-SW.
026000*
026100 READ-APY.
026200     READ APY-FILE AT END MOVE 1 TO EOF-SW.
026300     IF EOF-SW = 0
026400         ADD 1                   TO REC-CTR.
026500*
026600 2000-MAIN.
026700     MOVE 'N'                    TO WS-SKIP-SW.
026800     IF (NOT APY-IS-ENABLED) OR (NOT APY-STAT-ACTIVE)
026900         MOVE 'Y'                TO WS-SKIP-SW
027000     ELSE
027100         IF (NOT APY-LOAN-IS-ACTIVE) AND
027200            (NOT APY-LOAN-IS-OVERDUE)
027300             MOVE 'Y'            TO WS-SKIP-SW
027400         END-IF
027500     END-IF.
027600     IF WS-SKIP-SW = 'N'
027700         PERFORM 2040-COMPUTE-TRIGGER-DATE
027800         PERFORM 2100-SELECT-SCHEDULE
027900         IF WS-SCH-IDX = 0
028000             MOVE 'Y'            TO WS-SKIP-SW
028100         END-IF
028200     END-IF.
028300     IF WS-SKIP-SW = 'N'
028400         PERFORM 3000-COMPUTE-AMOUNT
028500         PERFORM 3500-FIND-WALLET
028600         IF WS-WAL-IDX = 0
028700             MOVE 'Y'            TO WS-SKIP-SW
028800         END-IF
028900     END-IF.
029000     IF WS-SKIP-SW = 'N'
029100         SET WAL-TBL-IDX         TO WS-WAL-IDX
029200         MOVE WAL-TBL-ENTRY(WAL-TBL-IDX) TO WAL-REC
029300         IF NOT WAL-ACTIVE
029400             MOVE 'FRZN'         TO WS-FAIL-RSN
029500             PERFORM 4500-POST-FAILURE
029600         ELSE
029700             IF WAL-AVAILABLE-BALANCE < WS-PAY-AMOUNT
029800                 MOVE 'FNDS'     TO WS-FAIL-RSN
029900                 PERFORM 4500-POST-FAILURE
030000             ELSE
030100                 PERFORM 4000-POST-REPAYMENT
030200             END-IF
030300         END-IF
030400     ELSE
030500         ADD 1                   TO SKP-CTR
030600     END-IF.
030700     WRITE APY-OUT-REC FROM APY-REC.
030800     PERFORM READ-APY.
030900 2000-MAIN-EXIT.
031000     EXIT.
031100*
031200 2040-COMPUTE-TRIGGER-DATE.
031300     MOVE WS-RUN-YYYY            TO WS-TRIGGER-YYYY.
031400     MOVE WS-RUN-MM              TO WS-TRIGGER-MM.
031500     MOVE WS-RUN-DD              TO WS-TRIGGER-DD.
031600     MOVE APY-DAYS-BEFORE-DUE    TO WS-DAYS-TO-ADD.
031700     PERFORM 2055-ADD-DAYS-ONE THRU 2055-ADD-DAYS-ONE-EXIT
031800         UNTIL WS-DAYS-TO-ADD = 0.
031900*
032000 2055-ADD-DAYS-ONE.
032100     PERFORM 2058-SET-LEAP-SW.
032200     IF WS-TRIGGER-MM = 2 AND WS-LEAP-SW = 'Y'
032300         MOVE 29                 TO WS-CUR-DIM
032400     ELSE
032500         MOVE WS-DIM(WS-TRIGGER-MM) TO WS-CUR-DIM
032600     END-IF.
032700     COMPUTE WS-DAYS-LEFT-IN-MO = WS-CUR-DIM - WS-TRIGGER-DD.
032800     IF WS-DAYS-TO-ADD <= WS-DAYS-LEFT-IN-MO
032900         ADD WS-DAYS-TO-ADD      TO WS-TRIGGER-DD
033000         MOVE 0                  TO WS-DAYS-TO-ADD
033100     ELSE
033200         SUBTRACT WS-DAYS-LEFT-IN-MO FROM WS-DAYS-TO-ADD
033300         SUBTRACT 1              FROM WS-DAYS-TO-ADD
033400         MOVE 1                  TO WS-TRIGGER-DD
033500         ADD 1                   TO WS-TRIGGER-MM
033600         IF WS-TRIGGER-MM > 12
033700             MOVE 1              TO WS-TRIGGER-MM
033800             ADD 1               TO WS-TRIGGER-YYYY
033900         END-IF
034000     END-IF.
034100 2055-ADD-DAYS-ONE-EXIT.
034200     EXIT.
034300*
034400 2058-SET-LEAP-SW.
034500     MOVE 'N'                    TO WS-LEAP-SW.
034600     DIVIDE WS-TRIGGER-YYYY BY 4 GIVING WS-TMP REMAINDER WS-REM4.
034700     IF WS-REM4 = 0
034800         DIVIDE WS-TRIGGER-YYYY BY 100 GIVING WS-TMP
034900             REMAINDER WS-REM100
035000         IF WS-REM100 NOT = 0
035100             MOVE 'Y'            TO WS-LEAP-SW
035200         ELSE
035300             DIVIDE WS-TRIGGER-YYYY BY 400 GIVING WS-TMP
035400                 REMAINDER WS-REM400
035500             IF WS-REM400 = 0
035600                 MOVE 'Y'        TO WS-LEAP-SW
035700             END-IF
035800         END-IF
035900     END-IF.
036000*
036100 2100-SELECT-SCHEDULE.
036200     MOVE 0                      TO WS-SCH-IDX.
036300     PERFORM 2150-SELECT-SCHEDULE-ONE
036400         VARYING I FROM 1 BY 1 UNTIL I > SCH-TBL-COUNT.
036500*
036600 2150-SELECT-SCHEDULE-ONE.
036700     MOVE SCH-TBL-ENTRY(I)       TO SCH-REC.
036800     IF SCH-LOAN-ID = APY-LOAN-ID
036900        AND (SCH-PENDING OR SCH-OVERDUE)
037000        AND SCH-DUE-DATE NOT > WS-TRIGGER-DATE
037100        AND WS-SCH-IDX = 0
037200         MOVE I                  TO WS-SCH-IDX
037300     END-IF.
037400*
037500 3000-COMPUTE-AMOUNT.
037600     SET SCH-TBL-IDX             TO WS-SCH-IDX.
037700     MOVE SCH-TBL-ENTRY(SCH-TBL-IDX) TO SCH-REC.
037800     COMPUTE WS-OWED = SCH-OUTSTANDING-AMOUNT + SCH-LATE-FEE.
037900     IF APY-PAY-FULL
038000         MOVE WS-OWED            TO WS-PAY-AMOUNT
038100     ELSE
038200         IF APY-CUSTOM-AMOUNT > 0
038300             IF APY-CUSTOM-AMOUNT < WS-OWED
038400                 MOVE APY-CUSTOM-AMOUNT TO WS-PAY-AMOUNT
038500             ELSE
038600                 MOVE WS-OWED    TO WS-PAY-AMOUNT
038700             END-IF
038800         ELSE
038900             MOVE WS-OWED        TO WS-PAY-AMOUNT
039000         END-IF
039100     END-IF.
039200*
039300 3500-FIND-WALLET.
039400     MOVE 0                      TO WS-WAL-IDX.
039500     PERFORM 3550-FIND-WALLET-ONE
039600         VARYING I FROM 1 BY 1 UNTIL I > WAL-TBL-COUNT.
039700*
039800 3550-FIND-WALLET-ONE.
039900     MOVE WAL-TBL-ENTRY(I)       TO WAL-REC.
040000     IF WAL-WALLET-ID = APY-WALLET-ID
040100         MOVE I                  TO WS-WAL-IDX
040200     END-IF.
040300*
040400 4000-POST-REPAYMENT.
040500     SET WAL-TBL-IDX             TO WS-WAL-IDX.
040600     MOVE WAL-TBL-ENTRY(WAL-TBL-IDX) TO WAL-REC.
040700     SUBTRACT WS-PAY-AMOUNT      FROM WAL-BALANCE
040800                                      WAL-AVAILABLE-BALANCE.
040900     ADD WS-PAY-AMOUNT           TO WAL-DAILY-SPENT
041000                                    WAL-MONTHLY-SPENT.
041100     MOVE WAL-REC                TO WAL-TBL-ENTRY(WAL-TBL-IDX).
041200     SET SCH-TBL-IDX             TO WS-SCH-IDX.
041300     MOVE SCH-TBL-ENTRY(SCH-TBL-IDX) TO SCH-REC.
041400     MOVE WS-PAY-AMOUNT          TO WS-REMAINING.
041500     IF SCH-LATE-FEE > 0
041600         IF WS-REMAINING >= SCH-LATE-FEE
041700             SUBTRACT SCH-LATE-FEE FROM WS-REMAINING
041800             MOVE 0              TO SCH-LATE-FEE
041900         ELSE
042000             SUBTRACT WS-REMAINING FROM SCH-LATE-FEE
042100             MOVE 0              TO WS-REMAINING
042200         END-IF
042300     END-IF.
042400     SUBTRACT WS-REMAINING       FROM SCH-OUTSTANDING-AMOUNT.
042500     IF SCH-OUTSTANDING-AMOUNT <= 0 AND SCH-LATE-FEE <= 0
042600         MOVE 0                  TO SCH-OUTSTANDING-AMOUNT
042700         MOVE 'D'                TO SCH-SCHEDULE-STATUS
042800     ELSE
042900         MOVE 'T'                TO SCH-SCHEDULE-STATUS
043000     END-IF.
043100     MOVE SCH-REC                TO SCH-TBL-ENTRY(SCH-TBL-IDX).
043200     ADD 1                       TO APY-TOTAL-PAYMENTS-MADE.
043300     MOVE WS-PAY-AMOUNT          TO APY-LAST-PAYMENT-AMOUNT.
043400     MOVE 0                      TO APY-CONSEC-FAILURES.
043500     ADD WS-PAY-AMOUNT           TO TOT-PAID.
043600     ADD 1                       TO CMP-CTR.
043700*
043800 4500-POST-FAILURE.
043900     ADD 1                       TO APY-CONSEC-FAILURES.
044000     MOVE WS-FAIL-RSN            TO APY-LAST-FAIL-RSN.
044100     IF APY-CONSEC-FAILURES NOT < APY-MAX-RETRY-ATTEMPTS
044200         MOVE 'F'                TO APY-AUTOPAY-STATUS
044300     END-IF.
044400     ADD 1                       TO FAIL-CTR.
044500*
044600 6500-REWRITE-TABLES.
044700     OPEN OUTPUT SCH-OUT-FILE.
044800     PERFORM 6510-REWRITE-SCH-ONE
044900         VARYING I FROM 1 BY 1 UNTIL I > SCH-TBL-COUNT.
045000     CLOSE SCH-OUT-FILE.
045100     OPEN OUTPUT WAL-OUT-FILE.
045200     PERFORM 6550-REWRITE-WAL-ONE
045300         VARYING I FROM 1 BY 1 UNTIL I > WAL-TBL-COUNT.
045400     CLOSE WAL-OUT-FILE.
045500*
045600 6510-REWRITE-SCH-ONE.
045700     SET SCH-TBL-IDX             TO I.
045800     MOVE SCH-TBL-ENTRY(SCH-TBL-IDX) TO SCH-OUT-REC.
045900     WRITE SCH-OUT-REC.
046000*
046100 6550-REWRITE-WAL-ONE.
046200     SET WAL-TBL-IDX             TO I.
046300     MOVE WAL-TBL-ENTRY(WAL-TBL-IDX) TO WAL-OUT-REC.
046400     WRITE WAL-OUT-REC.
046500*
046600 6000-END-RTN.
046700     DISPLAY 'AUTO-REPAYMENT RUN TOTALS'      UPON CRT AT 0915.
046800     DISPLAY REC-CTR 'CONFIGS READ ='         UPON CRT AT 1015.
046900     DISPLAY CMP-CTR 'PAID        ='          UPON CRT AT 1115.
047000     DISPLAY FAIL-CTR 'FAILED      ='         UPON CRT AT 1215.
047100     DISPLAY SKP-CTR 'SKIPPED     ='           UPON CRT AT 1315.
047200     DISPLAY TOT-PAID 'TOTAL PAID ='          UPON CRT AT 1415.
047300     CLOSE APY-FILE.
047400     CLOSE APY-OUT-FILE.
047500     STOP RUN.
