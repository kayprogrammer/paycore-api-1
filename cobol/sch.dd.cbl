000100*****************************************************************
000200*  S C H . D D . C B L                                         *
000300*  REPAYMENT SCHEDULE RECORD  -  ONE PER LOAN INSTALLMENT      *
000400*---------------------------------------------------------------*
000500*  OWNER   : Loans team                                         *
000600*  UPDATED NIGHTLY BY THE OVERDUE-MAINTENANCE BATCH (PCOVD500)  *
000700*  AND BY THE AUTO-REPAYMENT BATCH (PCAPY400) WHEN A PAYMENT    *
000800*  POSTS AGAINST THE INSTALLMENT.                               *
000900*---------------------------------------------------------------*
001000* DATE      PGMR  TKT#     DESCRIPTION                          *
001100* --------  ----  -------  ------------------------------------ *
001200* 06/11/89  ejm   SCH-004  INITIAL SCHEDULE LAYOUT               *
001300* 02/20/92  ldh   SCH-013  ADDED LATE-FEE / PRODUCT-LATE-FEE    *
001400* 09/09/95  rkt   SCH-021  ADDED DAYS-OVERDUE COUNTER            *
001500* 01/11/99  ldh   SCH-027  Y2K - DUE-DATE TO 8-DIGIT YYYYMMDD   *
001600* 05/03/05  ejm   SCH-033  RESERVED BLOCK FOR FORBEARANCE FLAGS *
001700*****************************************************************
001800 01  SCH-REC.
001900     05  SCH-SCHEDULE-ID                 PIC X(12).
002000     05  SCH-LOAN-ID                      PIC X(12).
002100     05  SCH-INSTALLMENT-NO               PIC 9(3) COMP.
002200     05  SCH-DUE-DATE                     PIC 9(8).
002300     05  SCH-DUE-DATE-R REDEFINES SCH-DUE-DATE.
002400         10  SCH-DUE-YYYY                 PIC 9(4).
002500         10  SCH-DUE-MM                   PIC 9(2).
002600         10  SCH-DUE-DD                   PIC 9(2).
002700     05  SCH-MONEY-FIELDS.
002800         10  SCH-OUTSTANDING-AMOUNT       PIC S9(12)V99 COMP-3.
002900         10  SCH-LATE-FEE                 PIC S9(12)V99 COMP-3.
003000         10  SCH-PRODUCT-LATE-FEE         PIC S9(12)V99 COMP-3.
003100         10  SCH-PRODUCT-LATE-FEE-R
003200                 REDEFINES SCH-PRODUCT-LATE-FEE
003300                                          PIC X(8).
003400     05  SCH-DAYS-OVERDUE                 PIC 9(4) COMP.
003500     05  SCH-SCHEDULE-STATUS              PIC X(1).
003600         88  SCH-PENDING                  VALUE 'P'.
003700         88  SCH-OVERDUE                  VALUE 'O'.
003800         88  SCH-PARTIAL                  VALUE 'T'.
003900         88  SCH-PAID                     VALUE 'D'.
004000     05  SCH-LATE-FEE-APPLIED-SW          PIC X(1).
004100         88  SCH-LATE-FEE-WAS-APPLIED     VALUE 'Y'.
004200     05  SCH-LAST-PAID-DATE.
004300         10  SCH-PAID-YY                  PIC S9(3) COMP-3.
004400         10  SCH-PAID-MM                  PIC 9(2).
004500         10  SCH-PAID-DD                  PIC 9(2).
004600     05  SCH-FORBEARANCE-AREA.
004700         10  FILLER                       PIC X(10).
004800     05  FILLER                           PIC X(22).
