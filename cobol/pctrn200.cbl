000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PCTRN200.
000300 AUTHOR.        ejm.
000400 INSTALLATION.  PAYCORE DP CENTER.
000500 DATE-WRITTEN.  03/09/88.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - LEDGER DATA.
000800*****************************************************************
000900*  PCTRN200  -  WALLET-TO-WALLET TRANSFER PROCESSOR             *
001000*  READS THE NIGHTLY TRANSFER-REQUEST FILE, MOVES MONEY BETWEEN *
001100*  TWO CUSTOMER WALLETS, WRITES ONE JOURNAL RECORD PER REQUEST, *
001200*  AND REWRITES THE WALLET MASTER WITH UPDATED BALANCES.        *
001300*---------------------------------------------------------------*
001400* DATE      PGMR  TKT#      DESCRIPTION                         *
001500* --------  ----  --------  ----------------------------------- *
001600* 03/09/88  ejm   TRN-101   INITIAL TRANSFER PROCESSOR           *
001700* 06/14/89  rkt   TRN-108   ADDED SAME-CUSTOMER FEE WAIVER      *
001800* 10/02/90  ejm   TRN-114   SPEND-LIMIT CHECK BEFORE DEBIT       *
001900* 02/27/92  ldh   TRN-121   WALLET TABLE RAISED TO 300 ENTRIES  *
002000* 09/18/94  rkt   TRN-129   AUDIT BALANCES WRITTEN TO JOURNAL   *
002100* 01/07/99  ldh   TRN-138   Y2K - RUN-DATE PARM TO 4-DIGIT YEAR *
002200* 05/23/01  pks   TRN-144   REJECTED REQUESTS NOW JOURNALED     *
002300* 11/11/03  ejm   TRN-151   RUN-TOTALS DISPLAY ADDED TO END-RTN *
002400* 02/11/08  ldh   TRN-158   SPEND COUNTERS RESET ON PERIOD ROLL *
002500* 09/14/09  rkt   TRN-162   JOURNAL NOW CARRIES PARTY USER-IDS  *
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800*
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     CONSOLE IS CRT.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT XFR-FILE    ASSIGN TO DYNAMIC XFR-PATH
003500            ORGANIZATION RECORD SEQUENTIAL.
003600     SELECT WAL-IN-FILE  ASSIGN TO DYNAMIC WAL-IN-PATH
003700            ORGANIZATION RECORD SEQUENTIAL.
003800     SELECT WAL-OUT-FILE ASSIGN TO DYNAMIC WAL-OUT-PATH
003900            ORGANIZATION RECORD SEQUENTIAL.
004000     SELECT TRN-FILE     ASSIGN TO DYNAMIC TRN-PATH
004100            ORGANIZATION RECORD SEQUENTIAL.
004200*
004300 DATA DIVISION.
004400*
004500 FILE SECTION.
004600*
004700 FD  XFR-FILE
004800     RECORD CONTAINS 50 CHARACTERS
004900     LABEL RECORDS ARE STANDARD
005000     DATA RECORD IS XFR-REC.
005100 01  XFR-REC.
005200     05  XFR-FROM-WALLET-ID           PIC X(12).
005300     05  XFR-TO-WALLET-ID             PIC X(12).
005400     05  XFR-AMOUNT                   PIC S9(12)V99 COMP-3.
005500     05  FILLER                       PIC X(18).
005600*
005700 FD  WAL-IN-FILE
005800     RECORD CONTAINS 162 CHARACTERS
005900     LABEL RECORDS ARE STANDARD
006000     DATA RECORD IS WAL-REC.
006100     COPY 'wal.cbl'.
006200*
006300 FD  WAL-OUT-FILE
006400     RECORD CONTAINS 162 CHARACTERS
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS WAL-OUT-REC.
006700 01  WAL-OUT-REC                      PIC X(162).
006800*
006900 FD  TRN-FILE
007000     RECORD CONTAINS 167 CHARACTERS
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS TRN-REC.
007300     COPY 'trn.dd.cbl'.
007400*
007500 WORKING-STORAGE SECTION.
007600*
007700 77  EOF-SW                           PIC 9(1)  VALUE 0.
007800 77  REC-CTR                          PIC 9(7)  COMP VALUE 0.
007900 77  CMP-CTR                          PIC 9(7)  COMP VALUE 0.
008000 77  REJ-CTR                          PIC 9(7)  COMP VALUE 0.
008100 77  WS-REJECT-SW                     PIC X(1)  VALUE 'N'.
008200*
008300 01  VARIABLES.
008400     05  XFR-PATH.
008500         10  FILLER                   PIC X(14)
008600             VALUE '/users/public/'.
008700         10  XFR-NAME                 PIC X(64).
008800     05  WAL-IN-PATH.
008900         10  FILLER                   PIC X(14)
009000             VALUE '/users/public/'.
009100         10  WAL-IN-NAME              PIC X(64).
009200     05  WAL-OUT-PATH.
009300         10  FILLER                   PIC X(14)
009400             VALUE '/users/public/'.
009500         10  WAL-OUT-NAME             PIC X(64).
009600     05  TRN-PATH.
009700         10  FILLER                   PIC X(14)
009800             VALUE '/users/public/'.
009900         10  TRN-NAME                 PIC X(64).
010000     05  WS-COMMAND-LINE              PIC X(100).
010100     05  WS-RUN-DATE                  PIC X(8).
010200     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010300         10  WS-RUN-YYYY              PIC 9(4).
010400         10  WS-RUN-MM                PIC 9(2).
010500         10  WS-RUN-DD                PIC 9(2).
010600     05  WS-RUN-YY-3                  PIC S9(3) COMP-3.
010700     05  WS-JOB                       PIC X(6).
010800     05  WS-SEQ                       PIC 9(7)  COMP VALUE 0.
010900     05  WS-SEQ-X REDEFINES WS-SEQ    PIC X(4).
011000     05  I                            PIC S9(5) COMP VALUE 0.
011100     05  WAL-TBL-COUNT                PIC 9(5)  COMP VALUE 0.
011200     05  WS-FROM-IDX                  PIC 9(5)  COMP VALUE 0.
011300     05  WS-TO-IDX                    PIC 9(5)  COMP VALUE 0.
011400     05  WS-FEE                       PIC S9(12)V99 COMP-3 VALUE 0.
011500     05  WS-TOTAL-CHG                 PIC S9(12)V99 COMP-3 VALUE 0.
011600     05  WS-TOTAL-CHG-X REDEFINES WS-TOTAL-CHG
011700                                      PIC X(8).
011800     05  WS-REJECT-RSN                PIC X(4)  VALUE SPACES.
011900     05  WS-FROM-CURRENCY             PIC X(3)  VALUE SPACES.
012000     05  WS-FROM-USER                 PIC X(8)  VALUE SPACES.
012100     05  WS-TO-USER                   PIC X(8)  VALUE SPACES.
012200     05  TOT-AMOUNT                   PIC S9(12)V99 COMP-3 VALUE 0.
012300     05  TOT-FEE                      PIC S9(12)V99 COMP-3 VALUE 0.
012400 01  WAL-TABLE.
012500     05  WAL-TBL-ENTRY                PIC X(162)
012600             OCCURS 300 TIMES INDEXED BY WAL-TBL-IDX.
012700*
012800 PROCEDURE DIVISION.
012900*
013000 1000-MAIN-LINE.
013100     DISPLAY SPACES UPON CRT.
013200     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
013300     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
013400         INTO XFR-NAME WS-RUN-DATE WS-JOB.
013500     DISPLAY '* * * *  B E G I N  P C T R N 2 0 0 . C B L'
013600         UPON CRT AT 1401.
013700     IF XFR-NAME = SPACES OR WS-RUN-DATE = SPACES
013800         DISPLAY '!!!! ENTER TRANSFER FILE AND RUN DATE  !!!!'
013900             UPON CRT AT 2301
014000         STOP RUN.
014100     MOVE XFR-NAME                TO WAL-IN-NAME WAL-OUT-NAME
014200                                      TRN-NAME.
014300     INSPECT WAL-IN-NAME  REPLACING ALL 'xfr' BY 'wal'.
014400     INSPECT WAL-OUT-NAME REPLACING ALL 'xfr' BY 'wal'.
014500     INSPECT TRN-NAME     REPLACING ALL 'xfr' BY 'trn'.
014600     COMPUTE WS-RUN-YY-3 = WS-RUN-YYYY - 1900.
014700     PERFORM 1500-LOAD-WALLETS.
014800     OPEN INPUT  XFR-FILE.
014900     OPEN OUTPUT TRN-FILE.
015000     PERFORM READ-XFR.
015100     PERFORM 2000-MAIN THRU 2000-MAIN-EXIT UNTIL EOF-SW = 1.
015200     PERFORM 4500-REWRITE-WALLETS.
015300     PERFORM 4000-END-RTN.
015400*
015500 1500-LOAD-WALLETS.
015600     MOVE 0                      TO WAL-TBL-COUNT.
015700     OPEN INPUT WAL-IN-FILE.
015800     PERFORM READ-WAL-IN.
015900     PERFORM 1550-LOAD-ONE THRU 1550-LOAD-ONE-EXIT
016000         UNTIL EOF-SW = 1.
016100     CLOSE WAL-IN-FILE.
016200     MOVE 0                      TO EOF-SW.
016300*
016400 1550-LOAD-ONE.
016500     ADD 1                       TO WAL-TBL-COUNT.
016600     SET WAL-TBL-IDX             TO WAL-TBL-COUNT.
016700     PERFORM 1560-RESET-COUNTERS.
016800     MOVE WAL-REC                TO WAL-TBL-ENTRY(WAL-TBL-IDX).
016900     PERFORM READ-WAL-IN.
017000 1550-LOAD-ONE-EXIT.
017100     EXIT.
017200*    TRN-158 - ZERO SPEND COUNTERS WHEN THE RESET DATE HAS ROLLED.  ldh 02/11/08
017300 1560-RESET-COUNTERS.
017400     IF WAL-DAILY-RST-YY  NOT = WS-RUN-YY-3 OR
017500        WAL-DAILY-RST-MM  NOT = WS-RUN-MM   OR
017600        WAL-DAILY-RST-DD  NOT = WS-RUN-DD
017700         MOVE 0                  TO WAL-DAILY-SPENT
017800         MOVE WS-RUN-YY-3        TO WAL-DAILY-RST-YY
017900         MOVE WS-RUN-MM          TO WAL-DAILY-RST-MM
018000         MOVE WS-RUN-DD          TO WAL-DAILY-RST-DD
018100     END-IF.
018200     IF WAL-MTHLY-RST-YY  NOT = WS-RUN-YY-3 OR
018300        WAL-MTHLY-RST-MM  NOT = WS-RUN-MM
018400         MOVE 0                  TO WAL-MONTHLY-SPENT
018500         MOVE WS-RUN-YY-3        TO WAL-MTHLY-RST-YY
018600         MOVE WS-RUN-MM          TO WAL-MTHLY-RST-MM
018700     END-IF.
018800*
018900 READ-WAL-IN.
019000     READ WAL-IN-FILE AT END MOVE 1 TO EOF-SW.
019100*
019200 READ-XFR.
019300     READ XFR-FILE AT END MOVE 1 TO EOF-SW.
019400     IF EOF-SW = 0
019500         ADD 1                   TO REC-CTR.
019600*
019700 2000-MAIN.
019800     MOVE 'N'                    TO WS-REJECT-SW.
019900     MOVE SPACES                 TO WS-REJECT-RSN.
020000     PERFORM 2500-FIND-WALLETS.
020100     IF WS-REJECT-SW = 'N'
020200         PERFORM 2100-EDIT-TRANSFER.
020300     IF WS-REJECT-SW = 'N'
020400         PERFORM 2600-APPLY-TRANSFER
020500         ADD 1                   TO CMP-CTR
020600     ELSE
020700         ADD 1                   TO REJ-CTR.
020800     PERFORM 3000-WRITE-JOURNAL.
020900     PERFORM READ-XFR.
021000 2000-MAIN-EXIT.
021100     EXIT.
021200*
021300 2500-FIND-WALLETS.
021400     MOVE 0                      TO WS-FROM-IDX WS-TO-IDX.
021500     PERFORM 2550-FIND-WALLETS-ONE
021600         VARYING I FROM 1 BY 1 UNTIL I > WAL-TBL-COUNT.
021700     IF WS-FROM-IDX = 0 OR WS-TO-IDX = 0
021800         MOVE 'Y'                TO WS-REJECT-SW
021900         MOVE 'NFND'             TO WS-REJECT-RSN.
022000*
022100 2550-FIND-WALLETS-ONE.
022200     MOVE WAL-TBL-ENTRY(I)       TO WAL-REC.
022300     IF WAL-WALLET-ID = XFR-FROM-WALLET-ID
022400         MOVE I                  TO WS-FROM-IDX
022500     END-IF.
022600     IF WAL-WALLET-ID = XFR-TO-WALLET-ID
022700         MOVE I                  TO WS-TO-IDX
022800     END-IF.
022900*
023000 2100-EDIT-TRANSFER.
023100     SET WAL-TBL-IDX             TO WS-FROM-IDX.
023200     MOVE WAL-TBL-ENTRY(WAL-TBL-IDX) TO WAL-REC.
023300     IF NOT WAL-ACTIVE
023400         MOVE 'Y'                TO WS-REJECT-SW
023500         MOVE 'FRZN'             TO WS-REJECT-RSN.
023600     MOVE WAL-CURRENCY-CODE      TO WS-FROM-CURRENCY.
023700     MOVE WAL-USER-ID            TO WS-FROM-USER.
023800     SET WAL-TBL-IDX             TO WS-TO-IDX.
023900     MOVE WAL-TBL-ENTRY(WAL-TBL-IDX) TO WAL-REC.
024000     MOVE WAL-USER-ID            TO WS-TO-USER.
024100     IF WAL-CURRENCY-CODE NOT = WS-FROM-CURRENCY
024200       AND WS-REJECT-SW = 'N'
024300         MOVE 'Y'                TO WS-REJECT-SW
024400         MOVE 'CURR'             TO WS-REJECT-RSN.
024500     MOVE 0                      TO WS-FEE.
024600     IF WS-REJECT-SW = 'N'
024700         IF WS-FROM-USER NOT = WS-TO-USER
024800             COMPUTE WS-FEE ROUNDED = XFR-AMOUNT * 0.01
024900         END-IF
025000         COMPUTE WS-TOTAL-CHG = XFR-AMOUNT + WS-FEE
025100         PERFORM 2550-SPEND-CHECK
025200         IF WS-REJECT-SW = 'Y'
025300             MOVE 'FNDS'         TO WS-REJECT-RSN
025400         END-IF.
025500*
025600 2550-SPEND-CHECK.
025700     MOVE 'N'                    TO WS-REJECT-SW.
025800     SET WAL-TBL-IDX             TO WS-FROM-IDX.
025900     MOVE WAL-TBL-ENTRY(WAL-TBL-IDX) TO WAL-REC.
026000     IF WAL-AVAILABLE-BALANCE < WS-TOTAL-CHG
026100         MOVE 'Y'                TO WS-REJECT-SW.
026200     IF WAL-DAILY-LIMIT > 0 AND WS-REJECT-SW = 'N'
026300         IF WAL-DAILY-SPENT + WS-TOTAL-CHG > WAL-DAILY-LIMIT
026400             MOVE 'Y'            TO WS-REJECT-SW.
026500     IF WAL-MONTHLY-LIMIT > 0 AND WS-REJECT-SW = 'N'
026600         IF WAL-MONTHLY-SPENT + WS-TOTAL-CHG > WAL-MONTHLY-LIMIT
026700             MOVE 'Y'            TO WS-REJECT-SW.
026800*
026900 2600-APPLY-TRANSFER.
027000     SET WAL-TBL-IDX             TO WS-FROM-IDX.
027100     MOVE WAL-TBL-ENTRY(WAL-TBL-IDX) TO WAL-REC.
027200     MOVE WAL-BALANCE            TO TRN-FROM-BAL-BEFORE.
027300     SUBTRACT WS-TOTAL-CHG       FROM WAL-BALANCE
027400                                      WAL-AVAILABLE-BALANCE.
027500     ADD WS-TOTAL-CHG            TO WAL-DAILY-SPENT
027600                                    WAL-MONTHLY-SPENT.
027700     MOVE WAL-BALANCE            TO TRN-FROM-BAL-AFTER.
027800     MOVE WAL-REC                TO WAL-TBL-ENTRY(WAL-TBL-IDX).
027900     SET WAL-TBL-IDX             TO WS-TO-IDX.
028000     MOVE WAL-TBL-ENTRY(WAL-TBL-IDX) TO WAL-REC.
028100     MOVE WAL-BALANCE            TO TRN-TO-BAL-BEFORE.
028200     ADD XFR-AMOUNT              TO WAL-BALANCE
028300                                    WAL-AVAILABLE-BALANCE.
028400     MOVE WAL-BALANCE            TO TRN-TO-BAL-AFTER.
028500     MOVE WAL-REC                TO WAL-TBL-ENTRY(WAL-TBL-IDX).
028600     ADD XFR-AMOUNT              TO TOT-AMOUNT.
028700     ADD WS-FEE                  TO TOT-FEE.
028800*
028900 3000-WRITE-JOURNAL.
029000     MOVE SPACES                 TO TRN-REC.
029100     ADD 1                       TO WS-SEQ.
029200     STRING 'TR' WS-JOB WS-SEQ DELIMITED BY SIZE
029300         INTO TRN-TRANSACTION-ID.
029400     MOVE 'TR'                   TO TRN-TRAN-TYPE.
029500*    TRN-162 - CARRY PAYER/PAYEE USER-ID ONTO THE JOURNAL.  rkt 09/14/09
029600     MOVE WS-FROM-USER           TO TRN-FROM-USER-ID.
029700     MOVE WS-TO-USER             TO TRN-TO-USER-ID.
029800     MOVE XFR-FROM-WALLET-ID     TO TRN-FROM-WALLET-ID.
029900     MOVE XFR-TO-WALLET-ID       TO TRN-TO-WALLET-ID.
030000     MOVE XFR-AMOUNT             TO TRN-AMOUNT.
030100     MOVE WS-FEE                 TO TRN-FEE-AMOUNT.
030200     IF WS-REJECT-SW = 'Y'
030300         MOVE 'F'                TO TRN-TRAN-STATUS
030400         MOVE WS-REJECT-RSN      TO TRN-REJECT-RSN
030500         MOVE 0                  TO TRN-NET-AMOUNT
030600     ELSE
030700         MOVE 'C'                TO TRN-TRAN-STATUS
030800         MOVE XFR-AMOUNT         TO TRN-NET-AMOUNT.
030900     MOVE WS-RUN-YY-3            TO TRN-PROC-YY.
031000     MOVE WS-RUN-MM              TO TRN-PROC-MM.
031100     MOVE WS-RUN-DD              TO TRN-PROC-DD.
031200     MOVE WS-JOB                 TO TRN-RUN-JOB-NO.
031300     MOVE WS-SEQ                 TO TRN-SEQ-NO.
031400     WRITE TRN-REC.
031500*
031600 4500-REWRITE-WALLETS.
031700     OPEN OUTPUT WAL-OUT-FILE.
031800     PERFORM 4550-REWRITE-WALLETS-ONE
031900         VARYING I FROM 1 BY 1 UNTIL I > WAL-TBL-COUNT.
032000     CLOSE WAL-OUT-FILE.
032100*
032200 4550-REWRITE-WALLETS-ONE.
032300     SET WAL-TBL-IDX             TO I.
032400     MOVE WAL-TBL-ENTRY(WAL-TBL-IDX) TO WAL-OUT-REC.
032500     WRITE WAL-OUT-REC.
032600*
032700*
032800 4000-END-RTN.
032900     DISPLAY 'TRANSFER RUN TOTALS'   UPON CRT AT 0915.
033000     DISPLAY REC-CTR 'READ        =' UPON CRT AT 1015.
033100     DISPLAY CMP-CTR 'COMPLETED   =' UPON CRT AT 1115.
033200     DISPLAY REJ-CTR 'REJECTED    =' UPON CRT AT 1215.
033300     DISPLAY TOT-AMOUNT 'AMOUNT MOVED=' UPON CRT AT 1315.
033400     DISPLAY TOT-FEE 'FEES CHARGED=' UPON CRT AT 1415.
033500     CLOSE XFR-FILE.
033600     CLOSE TRN-FILE.
033700     STOP RUN.
