000100*****************************************************************
000200*  P M Q . D D . C B L                                         *
000300*  PAYMENT-REQUEST RECORD  -  PAYMENT LINK / INVOICE INPUT     *
000400*---------------------------------------------------------------*
000500*  OWNER   : Merchant Payments team                             *
000600*  INPUT TO PCPAY300 (MERCHANT PAYMENT FEE ENGINE).              *
000700*---------------------------------------------------------------*
000800* DATE      PGMR  TKT#     DESCRIPTION                          *
000900* --------  ----  -------  ------------------------------------ *
001000* 03/14/90  rkt   PMQ-001  INITIAL PAYMENT-REQUEST LAYOUT        *
001100* 10/02/93  ejm   PMQ-006  ADDED REQUEST-TYPE L/I DISTINCTION   *
001200* 01/13/99  ldh   PMQ-009  Y2K SWEEP - NO DATE FIELDS, NO CHANGE*
001300* 07/11/02  pks   PMQ-013  RESERVED BLOCK SPLIT FOR FUTURE FIELDS*
001400*****************************************************************
001500 01  PMQ-REC.
001600     05  PMQ-REQUEST-TYPE                PIC X(1).
001700         88  PMQ-IS-LINK                  VALUE 'L'.
001800         88  PMQ-IS-INVOICE                VALUE 'I'.
001900     05  PMQ-TARGET-ID                    PIC X(12).
002000     05  PMQ-PAYER-WALLET-ID               PIC X(12).
002100     05  PMQ-REQ-AMOUNT                    PIC S9(12)V99 COMP-3.
002200     05  PMQ-REQ-AMOUNT-R REDEFINES PMQ-REQ-AMOUNT
002300                                          PIC X(8).
002400     05  FILLER                            PIC X(20).
002500     05  FILLER                            PIC X(10).
