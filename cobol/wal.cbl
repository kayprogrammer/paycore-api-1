000100*****************************************************************
000200*  W A L . C B L                                                *
000300*  WALLET MASTER RECORD  -  CUSTOMER WALLET BALANCE LAYOUT      *
000400*---------------------------------------------------------------*
000500*  OWNER   : Wallet / Ledger team                               *
000600*  COPY '/users/devel/wal.cbl'.                                 *
000700*---------------------------------------------------------------*
000800* DATE      PGMR  TKT#     DESCRIPTION                          *
000900* --------  ----  -------  ------------------------------------ *
001000* 07/14/88  ejm   WAL-001  INITIAL LAYOUT FOR WALLET CONVERSION*
001100* 02/09/89  rkt   WAL-014  ADDED PENDING-BALANCE (HOLD/RELEASE) *
001200* 11/21/90  ejm   WAL-029  SPLIT DAILY/MONTHLY SPEND COUNTERS   *
001300* 06/03/92  ldh   WAL-041  ADDED LIMIT-RESET DATE TRIADS        *
001400* 03/18/94  rkt   WAL-058  WALLET-ID ROUTING REDEFINE FOR SETTLE*
001500* 09/27/96  ejm   WAL-066  RESERVED BLOCK FOR RISK-FLAGS AREA   *
001600* 01/05/99  ldh   WAL-071  Y2K - 4-DIGIT YEAR ON ACTIVITY DATES *
001700* 08/11/01  pks   WAL-079  ADDED WAL-CLOSED-REASON-CD            *
001800* 04/30/04  rkt   WAL-088  FROZE FIELD COUNT - CLIENT SIGN-OFF  *
001900*****************************************************************
002000 01  WAL-REC.
002100     05  WAL-WALLET-ID                   PIC X(12).
002200     05  WAL-WALLET-ID-R REDEFINES WAL-WALLET-ID.
002300         10  WAL-WALLET-PFX               PIC X(4).
002400         10  WAL-WALLET-SEQ               PIC X(8).
002500     05  WAL-USER-ID                     PIC X(8).
002600     05  WAL-CURRENCY-CODE                PIC X(3).
002700     05  WAL-WALLET-STATUS                PIC X(1).
002800         88  WAL-ACTIVE                   VALUE 'A'.
002900         88  WAL-FROZEN                   VALUE 'F'.
003000         88  WAL-SUSPENDED                VALUE 'S'.
003100         88  WAL-CLOSED                   VALUE 'C'.
003200     05  WAL-BALANCE-FIELDS.
003300         10  WAL-BALANCE                  PIC S9(12)V99 COMP-3.
003400         10  WAL-AVAILABLE-BALANCE        PIC S9(12)V99 COMP-3.
003500         10  WAL-PENDING-BALANCE          PIC S9(12)V99 COMP-3.
003600     05  WAL-LIMIT-FIELDS.
003700         10  WAL-DAILY-LIMIT              PIC S9(12)V99 COMP-3.
003800         10  WAL-DAILY-LIMIT-R REDEFINES WAL-DAILY-LIMIT
003900                                          PIC X(8).
004000         10  WAL-MONTHLY-LIMIT            PIC S9(12)V99 COMP-3.
004100         10  WAL-DAILY-SPENT              PIC S9(12)V99 COMP-3.
004200         10  WAL-MONTHLY-SPENT            PIC S9(12)V99 COMP-3.
004300     05  WAL-OPENED-DATE.
004400         10  WAL-OPENED-YY                PIC S9(3) COMP-3.
004500         10  WAL-OPENED-MM                PIC 9(2).
004600         10  WAL-OPENED-DD                PIC 9(2).
004700     05  WAL-LAST-ACTIVITY-DATE.
004800         10  WAL-LAST-ACT-YY              PIC S9(3) COMP-3.
004900         10  WAL-LAST-ACT-MM              PIC 9(2).
005000         10  WAL-LAST-ACT-DD              PIC 9(2).
005100     05  WAL-LAST-DAILY-RESET-DATE.
005200         10  WAL-DAILY-RST-YY             PIC S9(3) COMP-3.
005300         10  WAL-DAILY-RST-MM             PIC 9(2).
005400         10  WAL-DAILY-RST-DD             PIC 9(2).
005500     05  WAL-LAST-MONTHLY-RESET-DATE.
005600         10  WAL-MTHLY-RST-YY             PIC S9(3) COMP-3.
005700         10  WAL-MTHLY-RST-MM             PIC 9(2).
005800     05  WAL-CLOSED-REASON-CD             PIC X(2).
005900     05  WAL-FOREIGN-WALLET-SW            PIC X(1).
006000         88  WAL-IS-FOREIGN               VALUE 'Y'.
006100     05  WAL-RISK-FLAGS-AREA.
006200         10  FILLER                       PIC X(20).
006300     05  FILLER                           PIC X(37).
