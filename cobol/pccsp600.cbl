000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PCCSP600.
000300 AUTHOR.        rkt.
000400 INSTALLATION.  PAYCORE DP CENTER.
000500 DATE-WRITTEN.  09/05/90.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - CREDIT DATA.
000800*****************************************************************
000900*  PCCSP600  -  CREDIT-SCORE HISTORY PRUNING                    *
001000*  INPUT IS SORTED BY USER-ID ASCENDING, CREATED-SEQ DESCENDING. *
001100*  EACH USER-ID GROUP IS A CONTROL BREAK - THE FIRST TEN SCORES  *
001200*  ENCOUNTERED IN A GROUP (THE TEN MOST RECENT) ARE KEPT AND     *
001300*  COPIED TO THE OUTPUT FILE; ANYTHING PAST THE TENTH IS DROPPED.*
001400*---------------------------------------------------------------*
001500* DATE      PGMR  TKT#      DESCRIPTION                         *
001600* --------  ----  --------  ----------------------------------- *
001700* 09/05/90  rkt   CSP-101   INITIAL TOP-10 PRUNING SWEEP         *
001800* 02/17/94  ejm   CSP-106   RETAIN COUNT CONFIRMED AT 10         *
001900* 01/21/99  ldh   CSP-110   Y2K SWEEP - NO DATE FIELDS, NO CHANGE*
002000* 07/30/03  pks   CSP-114   DROP COUNT ADDED TO RUN TOTALS       *
002100*****************************************************************
002200 ENVIRONMENT DIVISION.
002300*
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     CONSOLE IS CRT.
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900     SELECT CRS-FILE     ASSIGN TO DYNAMIC CRS-PATH
003000            ORGANIZATION RECORD SEQUENTIAL.
003100     SELECT CRS-OUT-FILE ASSIGN TO DYNAMIC CRS-OUT-PATH
003200            ORGANIZATION RECORD SEQUENTIAL.
003300*
003400 DATA DIVISION.
003500*
003600 FILE SECTION.
003700*
003800 FD  CRS-FILE
003900     RECORD CONTAINS 46 CHARACTERS
004000     LABEL RECORDS ARE STANDARD
004100     DATA RECORD IS CRS-REC.
004200     COPY 'crs.dd.cbl'.
004300*
004400 FD  CRS-OUT-FILE
004500     RECORD CONTAINS 46 CHARACTERS
004600     LABEL RECORDS ARE STANDARD
004700     DATA RECORD IS CRS-OUT-REC.
004800 01  CRS-OUT-REC                      PIC X(46).
004900*
005000 WORKING-STORAGE SECTION.
005100*
005200 77  EOF-SW                           PIC 9(1)  VALUE 0.
005300 77  REC-CTR                          PIC 9(7)  COMP VALUE 0.
005400 77  KEEP-CTR                         PIC 9(7)  COMP VALUE 0.
005500 77  DROP-CTR                         PIC 9(7)  COMP VALUE 0.
005600*
005700 01  VARIABLES.
005800     05  CRS-PATH.
005900         10  FILLER                   PIC X(14)
006000             VALUE '/users/public/'.
006100         10  CRS-NAME                 PIC X(64).
006200     05  CRS-OUT-PATH.
006300         10  FILLER                   PIC X(14)
006400             VALUE '/users/public/'.
006500         10  CRS-OUT-NAME             PIC X(64).
006600     05  WS-COMMAND-LINE              PIC X(100).
006700     05  WS-RUN-DATE                  PIC X(8).
006800     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
006900         10  WS-RUN-YYYY              PIC 9(4).
007000         10  WS-RUN-MM                PIC 9(2).
007100         10  WS-RUN-DD                PIC 9(2).
007200     05  WS-JOB                       PIC X(6).
007300     05  WS-PREV-USER-ID              PIC X(8)  VALUE SPACES.
007400     05  WS-GROUP-COUNT               PIC 9(3)  COMP VALUE 0.
007500     05  WS-GROUP-COUNT-X REDEFINES WS-GROUP-COUNT
007600                                      PIC X(2).
007700     05  WS-RETAIN-LIMIT              PIC 9(3)  COMP VALUE 10.
007800     05  WS-RETAIN-LIMIT-X REDEFINES WS-RETAIN-LIMIT
007900                                      PIC X(2).
008000*
008100 PROCEDURE DIVISION.
008200*
008300 1000-MAIN-LINE.
008400     DISPLAY SPACES UPON CRT.
008500     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
008600     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
008700         INTO CRS-NAME WS-RUN-DATE WS-JOB.
008800     DISPLAY '* * * *  B E G I N  P C C S P 6 0 0 . C B L'
008900         UPON CRT AT 1401.
009000     IF CRS-NAME = SPACES
009100         DISPLAY '!!!! ENTER CREDIT-SCORE FILE NAME      !!!!'
009200             UPON CRT AT 2301
009300         STOP RUN.
009400     MOVE CRS-NAME                TO CRS-OUT-NAME.
009500     INSPECT CRS-OUT-NAME REPLACING ALL 'crs' BY 'crx'.
009600     OPEN INPUT  CRS-FILE.
009700     OPEN OUTPUT CRS-OUT-FILE.
009800     PERFORM READ-CRS.
009900     PERFORM 2100-MAIN THRU 2100-MAIN-EXIT UNTIL EOF-SW = 1.
010000     PERFORM 3000-END-RTN.
010100*
010200 READ-CRS.
010300     READ CRS-FILE AT END MOVE 1 TO EOF-SW.
010400     IF EOF-SW = 0
010500         ADD 1                   TO REC-CTR.
010600*
010700 2100-MAIN.
010800     IF CRS-USER-ID NOT = WS-PREV-USER-ID
010900         PERFORM 2000-START-GROUP.
011000     PERFORM 2200-COUNT-IN-GROUP.
011100     PERFORM READ-CRS.
011200 2100-MAIN-EXIT.
011300     EXIT.
011400*
011500 2000-START-GROUP.
011600     MOVE 0                      TO WS-GROUP-COUNT.
011700     MOVE CRS-USER-ID            TO WS-PREV-USER-ID.
011800*
011900 2200-COUNT-IN-GROUP.
012000     ADD 1                       TO WS-GROUP-COUNT.
012100     IF WS-GROUP-COUNT NOT > WS-RETAIN-LIMIT
012200         WRITE CRS-OUT-REC FROM CRS-REC
012300         ADD 1                   TO KEEP-CTR
012400     ELSE
012500         ADD 1                   TO DROP-CTR
012600     END-IF.
012700*
012800 3000-END-RTN.
012900     DISPLAY 'CREDIT-SCORE PRUNING RUN TOTALS' UPON CRT AT 0915.
013000     DISPLAY REC-CTR 'READ   ='                UPON CRT AT 1015.
013100     DISPLAY KEEP-CTR 'KEPT   ='                UPON CRT AT 1115.
013200     DISPLAY DROP-CTR 'DROPPED ='               UPON CRT AT 1215.
013300     CLOSE CRS-FILE.
013400     CLOSE CRS-OUT-FILE.
013500     STOP RUN.
