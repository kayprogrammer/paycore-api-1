000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PCKYC700.
000300 AUTHOR.        pks.
000400 INSTALLATION.  PAYCORE DP CENTER.
000500 DATE-WRITTEN.  11/09/02.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - CUSTOMER RISK DATA.
000800*****************************************************************
000900*  PCKYC700  -  KYC RISK ASSESSMENT                              *
001000*  RUNS TWO INDEPENDENT RISK-FACTOR PASSES OVER EACH KYC RECORD  *
001100*  - AN INITIAL PASS USING AGE/PEP/PROVIDER-RESULT ONLY, AND A   *
001200*  FINAL PASS THAT ALSO WEIGHS FRAUD-SCORE AND DOC-EXPIRED-FLAG  *
001300*  MORE HEAVILY - THEN CHECKS THE APPROVED TIER AGAINST THE      *
001400*  TIER REQUIRED FOR THIS RUN (PASSED ON THE COMMAND LINE).      *
001500*---------------------------------------------------------------*
001600* DATE      PGMR  TKT#      DESCRIPTION                         *
001700* --------  ----  --------  ----------------------------------- *
001800* 11/09/02  pks   KYC-701   INITIAL RISK-SCORING PASS            *
001900* 03/14/03  rkt   KYC-706   FINAL PASS SEPARATED FROM INITIAL    *
002000* 08/22/03  ldh   KYC-710   TIER-CHECK AGAINST RUN PARAMETER     *
002100* 12/01/03  pks   KYC-713   LEVEL COUNTS ADDED TO RUN SUMMARY    *
002200*****************************************************************
002300 ENVIRONMENT DIVISION.
002400*
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     CONSOLE IS CRT.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT KYC-FILE     ASSIGN TO DYNAMIC KYC-PATH
003100            ORGANIZATION RECORD SEQUENTIAL.
003200*
003300 DATA DIVISION.
003400*
003500 FILE SECTION.
003600*
003700 FD  KYC-FILE
003800     RECORD CONTAINS 57 CHARACTERS
003900     LABEL RECORDS ARE STANDARD
004000     DATA RECORD IS KYC-REC.
004100     COPY 'kyc.dd.cbl'.
004200*
004300 WORKING-STORAGE SECTION.
004400*
004500 77  EOF-SW                           PIC 9(1)  VALUE 0.
004600 77  REC-CTR                          PIC 9(7)  COMP VALUE 0.
004700 77  HIGH-INIT-CTR                    PIC 9(7)  COMP VALUE 0.
004800 77  MED-INIT-CTR                     PIC 9(7)  COMP VALUE 0.
004900 77  LOW-INIT-CTR                     PIC 9(7)  COMP VALUE 0.
005000 77  HIGH-FIN-CTR                     PIC 9(7)  COMP VALUE 0.
005100 77  MED-FIN-CTR                      PIC 9(7)  COMP VALUE 0.
005200 77  LOW-FIN-CTR                      PIC 9(7)  COMP VALUE 0.
005300 77  TIER-PASS-CTR                    PIC 9(7)  COMP VALUE 0.
005400 77  TIER-FAIL-CTR                    PIC 9(7)  COMP VALUE 0.
005500*
005600 01  VARIABLES.
005700     05  KYC-PATH.
005800         10  FILLER                   PIC X(14)
005900             VALUE '/users/public/'.
006000         10  KYC-NAME                 PIC X(64).
006100     05  WS-COMMAND-LINE              PIC X(100).
006200     05  WS-RUN-DATE                  PIC X(8).
006300     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
006400         10  WS-RUN-YYYY              PIC 9(4).
006500         10  WS-RUN-MM                PIC 9(2).
006600         10  WS-RUN-DD                PIC 9(2).
006700     05  WS-TIER-PARM                 PIC X(1)  VALUE SPACE.
006800     05  WS-REQUIRED-TIER             PIC 9(1)  VALUE 0.
006900     05  WS-REQUIRED-TIER-R REDEFINES WS-REQUIRED-TIER
007000                                      PIC X(1).
007100     05  WS-JOB                       PIC X(6).
007200     05  WS-INIT-FACTORS              PIC 9(2)  COMP VALUE 0.
007300     05  WS-FINAL-FACTORS             PIC 9(2)  COMP VALUE 0.
007400     05  WS-FACTORS-R REDEFINES WS-INIT-FACTORS
007500                                      PIC X(2).
007600     05  WS-INIT-LEVEL                PIC X(6)  VALUE SPACES.
007700     05  WS-FINAL-LEVEL               PIC X(6)  VALUE SPACES.
007800     05  WS-TIER-PASS-SW              PIC X(1)  VALUE 'N'.
007900*
008000 PROCEDURE DIVISION.
008100*
008200 1000-MAIN-LINE.
008300     DISPLAY SPACES UPON CRT.
008400     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
008500     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
008600         INTO KYC-NAME WS-RUN-DATE WS-TIER-PARM WS-JOB.
008700     DISPLAY '* * * *  B E G I N  P C K Y C 7 0 0 . C B L'
008800         UPON CRT AT 1401.
008900     IF KYC-NAME = SPACES OR WS-TIER-PARM = SPACE
009000         DISPLAY '!!!! ENTER KYC FILE AND REQUIRED TIER  !!!!'
009100             UPON CRT AT 2301
009200         STOP RUN.
009300     MOVE WS-TIER-PARM            TO WS-REQUIRED-TIER-R.
009400     OPEN INPUT KYC-FILE.
009500     PERFORM READ-KYC.
009600     PERFORM 2000-MAIN THRU 2000-MAIN-EXIT UNTIL EOF-SW = 1.
009700     PERFORM 4000-END-RTN.
009800*
009900 READ-KYC.
010000     READ KYC-FILE AT END MOVE 1 TO EOF-SW.
010100     IF EOF-SW = 0
010200         ADD 1                   TO REC-CTR.
010300*
010400 2000-MAIN.
010500     PERFORM 2000-INITIAL-ASSESSMENT.
010600     PERFORM 2500-FINAL-ASSESSMENT.
010700     PERFORM 3000-TIER-CHECK.
010800     DISPLAY KYC-USER-ID ' ' WS-INIT-LEVEL ' ' WS-FINAL-LEVEL
010900         ' TIER-CHECK=' WS-TIER-PASS-SW UPON CRT.
011000     PERFORM READ-KYC.
011100 2000-MAIN-EXIT.
011200     EXIT.
011300*
011400 2000-INITIAL-ASSESSMENT.
011500     MOVE 0                      TO WS-INIT-FACTORS.
011600     IF KYC-AGE-YEARS < 21 OR KYC-AGE-YEARS > 65
011700         ADD 1                   TO WS-INIT-FACTORS.
011800     IF KYC-IS-PEP
011900         ADD 2                   TO WS-INIT-FACTORS.
012000     IF KYC-PROVIDER-RESULT = 'CONSIDER'
012100         ADD 1                   TO WS-INIT-FACTORS.
012200     IF WS-INIT-FACTORS NOT < 3
012300         MOVE 'HIGH  '            TO WS-INIT-LEVEL
012400         ADD 1                   TO HIGH-INIT-CTR
012500     ELSE
012600         IF WS-INIT-FACTORS NOT < 1
012700             MOVE 'MEDIUM'        TO WS-INIT-LEVEL
012800             ADD 1               TO MED-INIT-CTR
012900         ELSE
013000             MOVE 'LOW   '        TO WS-INIT-LEVEL
013100             ADD 1               TO LOW-INIT-CTR
013200         END-IF
013300     END-IF.
013400*
013500 2500-FINAL-ASSESSMENT.
013600     MOVE 0                      TO WS-FINAL-FACTORS.
013700     IF KYC-PROVIDER-RESULT = 'CLEAR'
013800         ADD 0                   TO WS-FINAL-FACTORS
013900     ELSE
014000         IF KYC-PROVIDER-RESULT = 'CONSIDER'
014100             ADD 2               TO WS-FINAL-FACTORS
014200         ELSE
014300             ADD 3               TO WS-FINAL-FACTORS
014400         END-IF
014500     END-IF.
014600     IF KYC-IS-PEP
014700         ADD 2                   TO WS-FINAL-FACTORS.
014800     IF KYC-AGE-YEARS < 21 OR KYC-AGE-YEARS > 65
014900         ADD 1                   TO WS-FINAL-FACTORS.
015000     IF KYC-FRAUD-SCORE > 0.70
015100         ADD 1                   TO WS-FINAL-FACTORS.
015200     IF KYC-DOC-IS-EXPIRED
015300         ADD 1                   TO WS-FINAL-FACTORS.
015400     IF WS-FINAL-FACTORS NOT < 4
015500         MOVE 'HIGH  '            TO WS-FINAL-LEVEL
015600         ADD 1                   TO HIGH-FIN-CTR
015700     ELSE
015800         IF WS-FINAL-FACTORS NOT < 2
015900             MOVE 'MEDIUM'        TO WS-FINAL-LEVEL
016000             ADD 1               TO MED-FIN-CTR
016100         ELSE
016200             MOVE 'LOW   '        TO WS-FINAL-LEVEL
016300             ADD 1               TO LOW-FIN-CTR
016400         END-IF
016500     END-IF.
016600*
016700 3000-TIER-CHECK.
016800     IF KYC-TIER NOT < WS-REQUIRED-TIER
016900         MOVE 'Y'                TO WS-TIER-PASS-SW
017000         ADD 1                   TO TIER-PASS-CTR
017100     ELSE
017200         MOVE 'N'                TO WS-TIER-PASS-SW
017300         ADD 1                   TO TIER-FAIL-CTR
017400     END-IF.
017500*
017600 4000-END-RTN.
017700     DISPLAY 'KYC RISK ASSESSMENT RUN TOTALS'   UPON CRT AT 0915.
017800     DISPLAY REC-CTR 'READ          ='          UPON CRT AT 1015.
017900     DISPLAY HIGH-INIT-CTR 'INITIAL HIGH  ='    UPON CRT AT 1115.
018000     DISPLAY MED-INIT-CTR  'INITIAL MEDIUM='    UPON CRT AT 1215.
018100     DISPLAY LOW-INIT-CTR  'INITIAL LOW   ='    UPON CRT AT 1315.
018200     DISPLAY HIGH-FIN-CTR  'FINAL HIGH    ='    UPON CRT AT 1415.
018300     DISPLAY MED-FIN-CTR   'FINAL MEDIUM  ='    UPON CRT AT 1515.
018400     DISPLAY LOW-FIN-CTR   'FINAL LOW     ='    UPON CRT AT 1615.
018500     DISPLAY TIER-PASS-CTR 'TIER PASSED   ='    UPON CRT AT 1715.
018600     DISPLAY TIER-FAIL-CTR 'TIER FAILED   ='    UPON CRT AT 1815.
018700     CLOSE KYC-FILE.
018800     STOP RUN.
