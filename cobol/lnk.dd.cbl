000100*****************************************************************
000200*  L N K . D D . C B L                                         *
000300*  PAYMENT-LINK RECORD  -  MERCHANT COLLECTION LINK             *
000400*---------------------------------------------------------------*
000500*  OWNER   : Merchant Payments team                             *
000600*  SMALL REFERENCE SET - LOADED TO A TABLE AND SEARCHED BY      *
000700*  LNK-LINK-ID IN PCPAY300.                                     *
000800*---------------------------------------------------------------*
000900* DATE      PGMR  TKT#     DESCRIPTION                          *
001000* --------  ----  -------  ------------------------------------ *
001100* 04/01/90  rkt   LNK-002  INITIAL PAYMENT-LINK LAYOUT           *
001200* 11/19/93  ejm   LNK-008  ADDED MIN/MAX-AMOUNT FOR VARIABLE    *
001300* 06/06/96  ldh   LNK-013  ADDED SINGLE-USE-FLAG AUTO-CLOSE     *
001400* 02/02/99  ldh   LNK-016  Y2K SWEEP - NO DATE FIELDS, NO CHANGE*
001500* 08/21/02  rkt   LNK-019  RESERVED BLOCK FOR BRANDED CHECKOUT  *
001600*****************************************************************
001700 01  LNK-REC.
001800     05  LNK-LINK-ID                     PIC X(12).
001900     05  LNK-MERCHANT-WALLET              PIC X(12).
002000     05  LNK-CURRENCY-CODE                PIC X(3).
002100     05  LNK-FIXED-FLAG                   PIC X(1).
002200         88  LNK-AMOUNT-IS-FIXED          VALUE 'Y'.
002300     05  LNK-AMOUNT-FIELDS.
002400         10  LNK-LINK-AMOUNT              PIC S9(12)V99 COMP-3.
002500         10  LNK-MIN-AMOUNT               PIC S9(12)V99 COMP-3.
002600         10  LNK-MAX-AMOUNT               PIC S9(12)V99 COMP-3.
002700         10  LNK-MAX-AMOUNT-R REDEFINES LNK-MAX-AMOUNT
002800                                          PIC X(8).
002900     05  LNK-SINGLE-USE-FLAG              PIC X(1).
003000         88  LNK-CLOSE-AFTER-ONE          VALUE 'Y'.
003100     05  LNK-LINK-STATUS                  PIC X(1).
003200         88  LNK-IS-ACTIVE                VALUE 'A'.
003300         88  LNK-IS-COMPLETED             VALUE 'C'.
003400     05  LNK-STAT-FIELDS.
003500         10  LNK-PAYMENTS-COUNT           PIC 9(5) COMP-3.
003600         10  LNK-TOTAL-COLLECTED          PIC S9(12)V99 COMP-3.
003700     05  LNK-BRANDED-CHECKOUT-AREA.
003800         10  FILLER                       PIC X(10).
003900     05  FILLER                           PIC X(20).
