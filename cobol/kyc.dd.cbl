000100*****************************************************************
000200*  K Y C . D D . C B L                                         *
000300*  KYC RISK RECORD  -  IDENTITY / FRAUD ASSESSMENT INPUT        *
000400*---------------------------------------------------------------*
000500*  OWNER   : Risk team                                          *
000600*  INPUT TO PCKYC700 - INITIAL AND FINAL ASSESSMENT PASSES,     *
000700*  THEN TIER-CHECK AGAINST THE CUSTOMER'S WALLET LIMITS.        *
000800*---------------------------------------------------------------*
000900* DATE      PGMR  TKT#     DESCRIPTION                          *
001000* --------  ----  -------  ------------------------------------ *
001100* 09/12/90  rkt   KYC-003  INITIAL KYC LAYOUT                    *
001200* 04/04/94  ejm   KYC-010  ADDED FRAUD-SCORE FROM PROVIDER FEED *
001300* 01/26/99  ldh   KYC-014  Y2K SWEEP - NO DATE FIELDS, NO CHANGE*
001400* 11/09/02  pks   KYC-017  ADDED DOC-EXPIRED-FLAG AND KYC-TIER  *
001500*****************************************************************
001600 01  KYC-REC.
001700     05  KYC-USER-ID                     PIC X(8).
001800     05  KYC-AGE-YEARS                    PIC 9(3).
001900     05  KYC-PEP-FLAG                     PIC X(1).
002000         88  KYC-IS-PEP                   VALUE 'Y'.
002100     05  KYC-PROVIDER-RESULT              PIC X(8).
002200     05  KYC-FRAUD-SCORE                  PIC 9V99.
002300     05  KYC-DOC-EXPIRED-FLAG             PIC X(1).
002400         88  KYC-DOC-IS-EXPIRED           VALUE 'Y'.
002500     05  KYC-TIER                        PIC 9(1).
002600     05  KYC-REVIEW-NOTES-AREA.
002700         10  FILLER                       PIC X(10).
002800     05  FILLER                           PIC X(22).
