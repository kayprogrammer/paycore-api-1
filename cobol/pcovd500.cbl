000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PCOVD500.
000300 AUTHOR.        ejm.
000400 INSTALLATION.  PAYCORE DP CENTER.
000500 DATE-WRITTEN.  06/19/90.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - LEDGER DATA.
000800*****************************************************************
000900*  PCOVD500  -  OVERDUE-SCHEDULE MAINTENANCE                    *
001000*  NIGHTLY SWEEP OF REPAY-SCHEDULE.  ANY PENDING OR PARTIAL      *
001100*  INSTALLMENT PAST ITS DUE DATE IS AGED, FLAGGED OVERDUE, AND   *
001200*  CHARGED THE PRODUCT'S FLAT LATE FEE ONE TIME ONLY.  THE       *
001300*  OWNING LOAN'S AUTOPAY-CONFIG IS ESCALATED FROM ACTIVE TO      *
001400*  OVERDUE THE FIRST TIME ITS EARLIEST SCHEDULE GOES PAST DUE.   *
001500*---------------------------------------------------------------*
001600* DATE      PGMR  TKT#      DESCRIPTION                         *
001700* --------  ----  --------  ----------------------------------- *
001800* 06/19/90  ejm   OVD-101   INITIAL OVERDUE AGING SWEEP          *
001900* 02/20/92  ldh   OVD-106   PRODUCT-LATE-FEE ONE-TIME APPLY      *
002000* 09/09/95  rkt   OVD-112   DAYS-OVERDUE VIA JULIAN DAY NUMBER   *
002100* 01/11/99  ldh   OVD-117   Y2K - DUE-DATE/RUN-DATE 4-DIGIT YEAR *
002200* 05/03/03  ejm   OVD-123   ESCALATE OWNING LOAN TO OVERDUE      *
002300*****************************************************************
002400 ENVIRONMENT DIVISION.
002500*
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     CONSOLE IS CRT.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT SCH-FILE     ASSIGN TO DYNAMIC SCH-PATH
003200            ORGANIZATION RECORD SEQUENTIAL.
003300     SELECT SCH-OUT-FILE ASSIGN TO DYNAMIC SCH-OUT-PATH
003400            ORGANIZATION RECORD SEQUENTIAL.
003500     SELECT APY-IN-FILE  ASSIGN TO DYNAMIC APY-IN-PATH
003600            ORGANIZATION RECORD SEQUENTIAL.
003700     SELECT APY-OUT-FILE ASSIGN TO DYNAMIC APY-OUT-PATH
003800            ORGANIZATION RECORD SEQUENTIAL.
003900*
004000 DATA DIVISION.
004100*
004200 FILE SECTION.
004300*
004400 FD  SCH-FILE
004500     RECORD CONTAINS 100 CHARACTERS
004600     LABEL RECORDS ARE STANDARD
004700     DATA RECORD IS SCH-REC.
004800     COPY 'sch.dd.cbl'.
004900*
005000 FD  SCH-OUT-FILE
005100     RECORD CONTAINS 100 CHARACTERS
005200     LABEL RECORDS ARE STANDARD
005300     DATA RECORD IS SCH-OUT-REC.
005400 01  SCH-OUT-REC                      PIC X(100).
005500*
005600 FD  APY-IN-FILE
005700     RECORD CONTAINS 114 CHARACTERS
005800     LABEL RECORDS ARE STANDARD
005900     DATA RECORD IS APY-REC.
006000     COPY 'apy.dd.cbl'.
006100*
006200 FD  APY-OUT-FILE
006300     RECORD CONTAINS 114 CHARACTERS
006400     LABEL RECORDS ARE STANDARD
006500     DATA RECORD IS APY-OUT-REC.
006600 01  APY-OUT-REC                      PIC X(114).
006700*
006800 WORKING-STORAGE SECTION.
006900*
007000 77  EOF-SW                           PIC 9(1)  VALUE 0.
007100 77  REC-CTR                          PIC 9(7)  COMP VALUE 0.
007200 77  CMP-CTR                          PIC 9(7)  COMP VALUE 0.
007300 77  ESC-CTR                          PIC 9(7)  COMP VALUE 0.
007400*
007500 01  VARIABLES.
007600     05  SCH-PATH.
007700         10  FILLER                   PIC X(14)
007800             VALUE '/users/public/'.
007900         10  SCH-NAME                 PIC X(64).
008000     05  SCH-OUT-PATH.
008100         10  FILLER                   PIC X(14)
008200             VALUE '/users/public/'.
008300         10  SCH-OUT-NAME             PIC X(64).
008400     05  APY-IN-PATH.
008500         10  FILLER                   PIC X(14)
008600             VALUE '/users/public/'.
008700         10  APY-IN-NAME              PIC X(64).
008800     05  APY-OUT-PATH.
008900         10  FILLER                   PIC X(14)
009000             VALUE '/users/public/'.
009100         10  APY-OUT-NAME             PIC X(64).
009200     05  WS-COMMAND-LINE              PIC X(100).
009300     05  WS-RUN-DATE                  PIC 9(8).
009400     05  WS-RUN-DATE-X                PIC X(8).
009500     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
009600         10  WS-RUN-YYYY              PIC 9(4).
009700         10  WS-RUN-MM                PIC 9(2).
009800         10  WS-RUN-DD                PIC 9(2).
009900     05  WS-JOB                       PIC X(6).
010000     05  I                            PIC S9(5) COMP VALUE 0.
010100     05  APY-TBL-COUNT                PIC 9(5)  COMP VALUE 0.
010200     05  WS-CALC-YYYY                 PIC 9(4)  COMP VALUE 0.
010300     05  WS-CALC-MM                   PIC 9(2)  COMP VALUE 0.
010400     05  WS-CALC-DD                   PIC 9(2)  COMP VALUE 0.
010500     05  WS-CALC-A                    PIC S9(5) COMP VALUE 0.
010600     05  WS-CALC-Y                    PIC S9(5) COMP VALUE 0.
010700     05  WS-CALC-M                    PIC S9(5) COMP VALUE 0.
010800     05  WS-CALC-T1                   PIC S9(7) COMP VALUE 0.
010900     05  WS-CALC-T2                   PIC S9(7) COMP VALUE 0.
011000     05  WS-CALC-T3                   PIC S9(7) COMP VALUE 0.
011100     05  WS-CALC-T4                   PIC S9(7) COMP VALUE 0.
011200     05  WS-CALC-JDN                  PIC S9(9) COMP VALUE 0.
011300     05  WS-CALC-JDN-X REDEFINES WS-CALC-JDN
011400                                      PIC X(4).
011500     05  WS-JDN-RUN                   PIC S9(9) COMP VALUE 0.
011600     05  WS-JDN-RUN-X REDEFINES WS-JDN-RUN
011700                                      PIC X(4).
011800     05  WS-JDN-DUE                   PIC S9(9) COMP VALUE 0.
011900 01  APY-TABLE.
012000     05  APY-TBL-ENTRY                PIC X(114)
012100             OCCURS 300 TIMES INDEXED BY APY-TBL-IDX.
012200*
012300 PROCEDURE DIVISION.
012400*
012500 1000-MAIN-LINE.
012600     DISPLAY SPACES UPON CRT.
012700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
012800     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
012900         INTO SCH-NAME WS-RUN-DATE-X WS-JOB.
013000     DISPLAY '* * * *  B E G I N  P C O V D 5 0 0 . C B L'
013100         UPON CRT AT 1401.
013200     IF SCH-NAME = SPACES OR WS-RUN-DATE-X = SPACES
013300         DISPLAY '!!!! ENTER SCHEDULE FILE AND RUN DATE  !!!!'
013400             UPON CRT AT 2301
013500         STOP RUN.
013600     MOVE WS-RUN-DATE-X           TO WS-RUN-DATE.
013700     MOVE SCH-NAME                TO SCH-OUT-NAME APY-IN-NAME
013800                                      APY-OUT-NAME.
013900     INSPECT SCH-OUT-NAME REPLACING ALL 'sch' BY 'scx'.
014000     INSPECT APY-IN-NAME  REPLACING ALL 'sch' BY 'apy'.
014100     INSPECT APY-OUT-NAME REPLACING ALL 'sch' BY 'apx'.
014200     MOVE WS-RUN-YYYY             TO WS-CALC-YYYY.
014300     MOVE WS-RUN-MM               TO WS-CALC-MM.
014400     MOVE WS-RUN-DD               TO WS-CALC-DD.
014500     PERFORM 2050-CALC-JDN.
014600     MOVE WS-CALC-JDN             TO WS-JDN-RUN.
014700     PERFORM 1500-LOAD-CONFIGS.
014800     OPEN INPUT  SCH-FILE.
014900     OPEN OUTPUT SCH-OUT-FILE.
015000     PERFORM READ-SCH.
015100     PERFORM 2000-MAIN THRU 2000-MAIN-EXIT UNTIL EOF-SW = 1.
015200     PERFORM 6500-REWRITE-CONFIGS.
015300     PERFORM 3000-END-RTN.
015400*
015500 1500-LOAD-CONFIGS.
015600     MOVE 0                      TO APY-TBL-COUNT.
015700     OPEN INPUT APY-IN-FILE.
015800     PERFORM READ-APY-IN.
015900     PERFORM 1510-LOAD-APY-ONE THRU 1510-LOAD-APY-ONE-EXIT
016000         UNTIL EOF-SW = 1.
016100     CLOSE APY-IN-FILE.
016200     MOVE 0                      TO EOF-SW.
016300*
016400 1510-LOAD-APY-ONE.
016500     ADD 1                       TO APY-TBL-COUNT.
016600     SET APY-TBL-IDX             TO APY-TBL-COUNT.
016700     MOVE APY-REC                TO APY-TBL-ENTRY(APY-TBL-IDX).
016800     PERFORM READ-APY-IN.
016900 1510-LOAD-APY-ONE-EXIT.
017000     EXIT.
017100*
017200 READ-APY-IN.
017300     READ APY-IN-FILE AT END MOVE 1 TO EOF-SW.
017400*
017500 READ-SCH.
017600     READ SCH-FILE AT END MOVE 1 TO EOF-SW.
017700     IF EOF-SW = 0
017800         ADD 1                   TO REC-CTR.
017900*
018000 2000-MAIN.
018100     IF (SCH-PENDING OR SCH-PARTIAL) AND SCH-DUE-DATE < WS-RUN-DATE
018200         PERFORM 2000-AGE-SCHEDULE
018300         PERFORM 2500-APPLY-LATE-FEE
018400         PERFORM 2800-ESCALATE-LOAN
018500         ADD 1                   TO CMP-CTR
018600     END-IF.
018700     WRITE SCH-OUT-REC FROM SCH-REC.
018800     PERFORM READ-SCH.
018900 2000-MAIN-EXIT.
019000     EXIT.
019100*
019200 2000-AGE-SCHEDULE.
019300     MOVE SCH-DUE-YYYY           TO WS-CALC-YYYY.
019400     MOVE SCH-DUE-MM             TO WS-CALC-MM.
019500     MOVE SCH-DUE-DD             TO WS-CALC-DD.
019600     PERFORM 2050-CALC-JDN.
019700     MOVE WS-CALC-JDN            TO WS-JDN-DUE.
019800     COMPUTE SCH-DAYS-OVERDUE = WS-JDN-RUN - WS-JDN-DUE.
019900     MOVE 'O'                    TO SCH-SCHEDULE-STATUS.
020000*
020100 2050-CALC-JDN.
020200     COMPUTE WS-CALC-A = (14 - WS-CALC-MM) / 12.
020300     COMPUTE WS-CALC-Y = WS-CALC-YYYY + 4800 - WS-CALC-A.
020400     COMPUTE WS-CALC-M = WS-CALC-MM + 12 * WS-CALC-A - 3.
020500     COMPUTE WS-CALC-T1 = (153 * WS-CALC-M + 2) / 5.
020600     COMPUTE WS-CALC-T2 = WS-CALC-Y / 4.
020700     COMPUTE WS-CALC-T3 = WS-CALC-Y / 100.
020800     COMPUTE WS-CALC-T4 = WS-CALC-Y / 400.
020900     COMPUTE WS-CALC-JDN = WS-CALC-DD + WS-CALC-T1
021000         + 365 * WS-CALC-Y + WS-CALC-T2 - WS-CALC-T3
021100         + WS-CALC-T4 - 32045.
021200*
021300 2500-APPLY-LATE-FEE.
021400     IF SCH-LATE-FEE = 0 AND SCH-PRODUCT-LATE-FEE > 0
021500         MOVE SCH-PRODUCT-LATE-FEE TO SCH-LATE-FEE
021600         MOVE 'Y'                TO SCH-LATE-FEE-APPLIED-SW
021700     END-IF.
021800*
021900 2800-ESCALATE-LOAN.
022000     PERFORM 2850-ESCALATE-LOAN-ONE
022100         VARYING I FROM 1 BY 1 UNTIL I > APY-TBL-COUNT.
022200*
022300 2850-ESCALATE-LOAN-ONE.
022400     SET APY-TBL-IDX             TO I.
022500     MOVE APY-TBL-ENTRY(APY-TBL-IDX) TO APY-REC.
022600     IF APY-LOAN-ID = SCH-LOAN-ID AND APY-LOAN-IS-ACTIVE
022700         MOVE 'O'                TO APY-LOAN-STATUS
022800         MOVE APY-REC            TO APY-TBL-ENTRY(APY-TBL-IDX)
022900         ADD 1                   TO ESC-CTR
023000     END-IF.
023100*
023200 6500-REWRITE-CONFIGS.
023300     OPEN OUTPUT APY-OUT-FILE.
023400     PERFORM 6550-REWRITE-CONFIGS-ONE
023500         VARYING I FROM 1 BY 1 UNTIL I > APY-TBL-COUNT.
023600     CLOSE APY-OUT-FILE.
023700*
023800 6550-REWRITE-CONFIGS-ONE.
023900     SET APY-TBL-IDX             TO I.
024000     MOVE APY-TBL-ENTRY(APY-TBL-IDX) TO APY-OUT-REC.
024100     WRITE APY-OUT-REC.
024200*
024300 3000-END-RTN.
024400     DISPLAY 'OVERDUE MAINTENANCE RUN TOTALS'  UPON CRT AT 0915.
024500     DISPLAY REC-CTR 'SCHEDULES READ ='        UPON CRT AT 1015.
024600     DISPLAY CMP-CTR 'AGED TO OVERDUE ='       UPON CRT AT 1115.
024700     DISPLAY ESC-CTR 'LOANS ESCALATED ='       UPON CRT AT 1215.
024800     CLOSE SCH-FILE.
024900     CLOSE SCH-OUT-FILE.
025000     STOP RUN.
