000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PCTKT950.
000300 AUTHOR.        pks.
000400 INSTALLATION.  PAYCORE DP CENTER.
000500 DATE-WRITTEN.  09/30/03.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - CUSTOMER SUPPORT DATA.
000800*****************************************************************
000900*  PCTKT950  -  CUSTOMER SUPPORT TICKET STATISTICS               *
001000*  SWEEPS THE TICKET FILE FOR ONE CUSTOMER AND RECAPS COUNTS BY  *
001100*  STATUS, PLUS AVERAGE RESPONSE TIME, RESOLUTION TIME AND       *
001200*  SATISFACTION RATING OVER THE TICKETS THAT CARRY A VALUE.      *
001300*---------------------------------------------------------------*
001400* DATE      PGMR  TKT#      DESCRIPTION                         *
001500* --------  ----  --------  ----------------------------------- *
001600* 09/30/03  pks   TKS-101   INITIAL CUSTOMER TICKET RECAP        *
001700* 04/14/04  ejm   TKS-108   WAITING-AGENT ADDED TO OPEN BUCKET   *
001800* 11/02/05  rkt   TKS-114   ZERO-VALUE RATINGS EXCLUDED FROM AVG *
001900* 08/19/07  ldh   TKS-121   CUST-ID PREFIX SPLIT ADDED FOR SEARCH*
002000*****************************************************************
002100 ENVIRONMENT DIVISION.
002200*
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     CONSOLE IS CRT.
002600 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002800     SELECT TKT-FILE     ASSIGN TO DYNAMIC TKT-PATH
002900            ORGANIZATION RECORD SEQUENTIAL.
003000*
003100 DATA DIVISION.
003200*
003300 FILE SECTION.
003400*
003500 FD  TKT-FILE
003600     RECORD CONTAINS 53 CHARACTERS
003700     LABEL RECORDS ARE STANDARD
003800     DATA RECORD IS TKT-REC.
003900     COPY 'tkt.dd.cbl'.
004000*
004100 WORKING-STORAGE SECTION.
004200*
004300 77  EOF-SW                           PIC 9(1)  VALUE 0.
004400 77  REC-CTR                          PIC 9(7)  COMP VALUE 0.
004500 77  TOTAL-CTR                        PIC 9(7)  COMP VALUE 0.
004600 77  OPEN-CTR                         PIC 9(7)  COMP VALUE 0.
004700 77  INPRG-CTR                        PIC 9(7)  COMP VALUE 0.
004800 77  RSLVD-CTR                        PIC 9(7)  COMP VALUE 0.
004900 77  CLOSD-CTR                        PIC 9(7)  COMP VALUE 0.
005000 77  RESP-CTR                         PIC 9(7)  COMP VALUE 0.
005100 77  RESL-CTR                         PIC 9(7)  COMP VALUE 0.
005200 77  RATE-CTR                         PIC 9(7)  COMP VALUE 0.
005300*
005400 01  VARIABLES.
005500     05  TKT-PATH.
005600         10  FILLER                   PIC X(14)
005700             VALUE '/users/public/'.
005800         10  TKT-NAME                 PIC X(64).
005900     05  WS-COMMAND-LINE              PIC X(100).
006000     05  WS-CUST-ID                   PIC X(8)  VALUE SPACES.
006100     05  WS-CUST-ID-R REDEFINES WS-CUST-ID.
006200         10  WS-CUST-ID-PFX           PIC X(4).
006300         10  WS-CUST-ID-SEQ           PIC X(4).
006400     05  WS-JOB                       PIC X(6).
006500     05  WS-RESP-TOTAL                PIC 9(9)  COMP VALUE 0.
006600     05  WS-RESP-TOTAL-X REDEFINES WS-RESP-TOTAL
006700                                      PIC X(4).
006800     05  WS-RESL-TOTAL                PIC 9(7)V99 COMP-3 VALUE 0.
006900     05  WS-RATE-TOTAL                PIC 9(7)  COMP VALUE 0.
007000     05  WS-AVG-RESP                  PIC 9(7)V99 COMP-3 VALUE 0.
007100     05  WS-AVG-RESL                  PIC 9(7)V99 COMP-3 VALUE 0.
007200     05  WS-AVG-RATE                  PIC 9(7)V99 COMP-3 VALUE 0.
007300     05  WS-AVG-RATE-R REDEFINES WS-AVG-RATE
007400                                      PIC X(6).
007500*
007600 PROCEDURE DIVISION.
007700*
007800 1000-MAIN-LINE.
007900     DISPLAY SPACES UPON CRT.
008000     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
008100     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
008200         INTO TKT-NAME WS-CUST-ID WS-JOB.
008300     DISPLAY '* * * *  B E G I N  P C T K T 9 5 0 . C B L'
008400         UPON CRT AT 1401.
008500     IF TKT-NAME = SPACES OR WS-CUST-ID = SPACES
008600         DISPLAY '!!!! ENTER TICKET FILE AND CUSTOMER ID !!!!'
008700             UPON CRT AT 2301
008800         STOP RUN.
008900     OPEN INPUT TKT-FILE.
009000     PERFORM READ-TKT.
009100     PERFORM 2000-MAIN THRU 2000-MAIN-EXIT UNTIL EOF-SW = 1.
009200     PERFORM 3000-END-RTN.
009300*
009400 READ-TKT.
009500     READ TKT-FILE AT END MOVE 1 TO EOF-SW.
009600     IF EOF-SW = 0
009700         ADD 1                   TO REC-CTR.
009800*
009900 2000-MAIN.
010000     IF TKT-USER-ID = WS-CUST-ID
010100         PERFORM 2000-ACCUM-TICKET
010200     END-IF.
010300     PERFORM READ-TKT.
010400 2000-MAIN-EXIT.
010500     EXIT.
010600*
010700 2000-ACCUM-TICKET.
010800     ADD 1                       TO TOTAL-CTR.
010900*    TKS-108 - WAITING-AGENT TICKETS COUNT AS OPEN.     ejm 04/14/04
011000     IF TKT-IS-OPEN OR TKT-IS-IN-PROGRESS OR TKT-IS-WAITING-AGENT
011100         ADD 1                   TO OPEN-CTR
011200     END-IF.
011300     IF TKT-IS-IN-PROGRESS
011400         ADD 1                   TO INPRG-CTR
011500     END-IF.
011600     IF TKT-IS-RESOLVED
011700         ADD 1                   TO RSLVD-CTR
011800     END-IF.
011900     IF TKT-IS-CLOSED
012000         ADD 1                   TO CLOSD-CTR
012100     END-IF.
012200     IF TKT-RESPONSE-MINUTES > 0
012300         ADD 1                   TO RESP-CTR
012400         ADD TKT-RESPONSE-MINUTES TO WS-RESP-TOTAL
012500     END-IF.
012600     IF TKT-RESOLUTION-HOURS > 0
012700         ADD 1                   TO RESL-CTR
012800         ADD TKT-RESOLUTION-HOURS TO WS-RESL-TOTAL
012900     END-IF.
013000     IF TKT-SATISFACTION-RATING > 0
013100         ADD 1                   TO RATE-CTR
013200         ADD TKT-SATISFACTION-RATING TO WS-RATE-TOTAL
013300     END-IF.
013400*
013500 3000-END-RTN.
013600     IF RESP-CTR > 0
013700         COMPUTE WS-AVG-RESP ROUNDED = WS-RESP-TOTAL / RESP-CTR
013800     ELSE
013900         MOVE 0                  TO WS-AVG-RESP
014000     END-IF.
014100     IF RESL-CTR > 0
014200         COMPUTE WS-AVG-RESL ROUNDED = WS-RESL-TOTAL / RESL-CTR
014300     ELSE
014400         MOVE 0                  TO WS-AVG-RESL
014500     END-IF.
014600     IF RATE-CTR > 0
014700         COMPUTE WS-AVG-RATE ROUNDED = WS-RATE-TOTAL / RATE-CTR
014800     ELSE
014900         MOVE 0                  TO WS-AVG-RATE
015000     END-IF.
015100     DISPLAY 'TICKET STATISTICS FOR ' WS-CUST-ID   UPON CRT AT 0915.
015200     DISPLAY REC-CTR 'TICKETS READ   ='          UPON CRT AT 1015.
015300     DISPLAY TOTAL-CTR 'TOTAL MATCHED  ='        UPON CRT AT 1115.
015400     DISPLAY OPEN-CTR 'OPEN/IN-PRG/WAIT='        UPON CRT AT 1215.
015500     DISPLAY INPRG-CTR 'IN-PROGRESS    ='        UPON CRT AT 1315.
015600     DISPLAY RSLVD-CTR 'RESOLVED       ='        UPON CRT AT 1415.
015700     DISPLAY CLOSD-CTR 'CLOSED         ='        UPON CRT AT 1515.
015800     DISPLAY WS-AVG-RESP 'AVG RESP MINS ='       UPON CRT AT 1615.
015900     DISPLAY WS-AVG-RESL 'AVG RESL HOURS ='      UPON CRT AT 1715.
016000     DISPLAY WS-AVG-RATE 'AVG RATING     ='      UPON CRT AT 1815.
016100     CLOSE TKT-FILE.
016200     STOP RUN.
