000100*****************************************************************
000200*  I N V . D D . C B L                                         *
000300*  INVOICE RECORD  -  MERCHANT INVOICE PAYABLE BY A CUSTOMER   *
000400*---------------------------------------------------------------*
000500*  OWNER   : Merchant Payments team                             *
000600*  SMALL REFERENCE SET - LOADED TO A TABLE AND SEARCHED BY      *
000700*  INV-INVOICE-NO IN PCPAY300.                                  *
000800*---------------------------------------------------------------*
000900* DATE      PGMR  TKT#     DESCRIPTION                          *
001000* --------  ----  -------  ------------------------------------ *
001100* 05/06/90  rkt   INV-001  INITIAL INVOICE LAYOUT                *
001200* 12/02/94  ejm   INV-007  AMOUNT-DUE REDUCES ON PARTIAL PAYMENT*
001300* 03/03/99  ldh   INV-010  Y2K SWEEP - NO DATE FIELDS, NO CHANGE*
001400* 09/08/03  rkt   INV-014  RESERVED BLOCK SPLIT FOR FUTURE FIELDS*
001500*****************************************************************
001600 01  INV-REC.
001700     05  INV-INVOICE-NO                  PIC X(12).
001800     05  INV-MERCHANT-WALLET              PIC X(12).
001900     05  INV-CURRENCY-CODE                PIC X(3).
002000     05  INV-AMOUNT-DUE                   PIC S9(12)V99 COMP-3.
002100     05  INV-AMOUNT-DUE-R REDEFINES INV-AMOUNT-DUE
002200                                          PIC X(8).
002300     05  INV-INVOICE-STATUS               PIC X(1).
002400         88  INV-IS-OPEN                  VALUE 'O'.
002500         88  INV-IS-PAID                  VALUE 'P'.
002600         88  INV-IS-CANCELLED             VALUE 'X'.
002700     05  FILLER                            PIC X(15).
002800     05  FILLER                            PIC X(10).
