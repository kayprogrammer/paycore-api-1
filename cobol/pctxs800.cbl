000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PCTXS800.
000300 AUTHOR.        ejm.
000400 INSTALLATION.  PAYCORE DP CENTER.
000500 DATE-WRITTEN.  01/15/91.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - LEDGER DATA.
000800*****************************************************************
000900*  PCTXS800  -  TRANSACTION STATISTICS                          *
001000*  SWEEPS THE TRANSACTION JOURNAL FOR ONE CUSTOMER, SPLITTING    *
001100*  EACH MATCHING RECORD INTO SENT (FROM-USER-ID) AND RECEIVED    *
001200*  (TO-USER-ID) BUCKETS.  A TRANSFER BETWEEN A CUSTOMER'S OWN    *
001300*  WALLETS MATCHES BOTH SIDES BUT IS COUNTED ONCE OVERALL.       *
001400*---------------------------------------------------------------*
001500* DATE      PGMR  TKT#      DESCRIPTION                         *
001600* --------  ----  --------  ----------------------------------- *
001700* 01/15/91  ejm   TXS-101   INITIAL CUSTOMER TRANSACTION RECAP   *
001800* 08/30/93  rkt   TXS-106   SPLIT FEES OUT OF SENT TOTAL         *
001900* 02/02/99  ldh   TXS-111   Y2K SWEEP - NO DATE FIELDS, NO CHANGE*
002000* 06/17/02  pks   TXS-115   AVERAGE AMOUNT ADDED TO RECAP        *
002100*****************************************************************
002200 ENVIRONMENT DIVISION.
002300*
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     CONSOLE IS CRT.
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900     SELECT TRN-FILE     ASSIGN TO DYNAMIC TRN-PATH
003000            ORGANIZATION RECORD SEQUENTIAL.
003100*
003200 DATA DIVISION.
003300*
003400 FILE SECTION.
003500*
003600 FD  TRN-FILE
003700     RECORD CONTAINS 167 CHARACTERS
003800     LABEL RECORDS ARE STANDARD
003900     DATA RECORD IS TRN-REC.
004000     COPY 'trn.dd.cbl'.
004100*
004200 WORKING-STORAGE SECTION.
004300*
004400 77  EOF-SW                           PIC 9(1)  VALUE 0.
004500 77  REC-CTR                          PIC 9(7)  COMP VALUE 0.
004600 77  TOTAL-CTR                        PIC 9(7)  COMP VALUE 0.
004700 77  SUCC-CTR                         PIC 9(7)  COMP VALUE 0.
004800 77  FAIL-CTR                         PIC 9(7)  COMP VALUE 0.
004900 77  PEND-CTR                         PIC 9(7)  COMP VALUE 0.
005000 77  WS-MATCH-SW                      PIC X(1)  VALUE 'N'.
005100*
005200 01  VARIABLES.
005300     05  TRN-PATH.
005400         10  FILLER                   PIC X(14)
005500             VALUE '/users/public/'.
005600         10  TRN-NAME                 PIC X(64).
005700     05  WS-COMMAND-LINE              PIC X(100).
005800     05  WS-CUST-ID                   PIC X(8)  VALUE SPACES.
005900     05  WS-CUST-ID-R REDEFINES WS-CUST-ID.
006000         10  WS-CUST-ID-PFX           PIC X(4).
006100         10  WS-CUST-ID-SEQ           PIC X(4).
006200     05  WS-JOB                       PIC X(6).
006300     05  TOT-SENT                     PIC S9(12)V99 COMP-3 VALUE 0.
006400     05  TOT-SENT-X REDEFINES TOT-SENT
006500                                      PIC X(8).
006600     05  TOT-RECEIVED                 PIC S9(12)V99 COMP-3 VALUE 0.
006700     05  TOT-FEES                     PIC S9(12)V99 COMP-3 VALUE 0.
006800     05  SUM-AMOUNT-ALL               PIC S9(12)V99 COMP-3 VALUE 0.
006900     05  WS-AVG-AMOUNT                PIC S9(12)V99 COMP-3 VALUE 0.
007000     05  WS-AVG-AMOUNT-R REDEFINES WS-AVG-AMOUNT
007100                                      PIC X(8).
007200*
007300 PROCEDURE DIVISION.
007400*
007500 1000-MAIN-LINE.
007600     DISPLAY SPACES UPON CRT.
007700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
007800     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
007900         INTO TRN-NAME WS-CUST-ID WS-JOB.
008000     DISPLAY '* * * *  B E G I N  P C T X S 8 0 0 . C B L'
008100         UPON CRT AT 1401.
008200     IF TRN-NAME = SPACES OR WS-CUST-ID = SPACES
008300         DISPLAY '!!!! ENTER JOURNAL FILE AND CUSTOMER ID !!!!'
008400             UPON CRT AT 2301
008500         STOP RUN.
008600     OPEN INPUT TRN-FILE.
008700     PERFORM READ-TRN.
008800     PERFORM 2000-MAIN THRU 2000-MAIN-EXIT UNTIL EOF-SW = 1.
008900     PERFORM 3000-END-RTN.
009000*
009100 READ-TRN.
009200     READ TRN-FILE AT END MOVE 1 TO EOF-SW.
009300     IF EOF-SW = 0
009400         ADD 1                   TO REC-CTR.
009500*
009600 2000-MAIN.
009700     PERFORM 2000-ACCUM-TRAN.
009800     PERFORM READ-TRN.
009900 2000-MAIN-EXIT.
010000     EXIT.
010100*
010200 2000-ACCUM-TRAN.
010300     MOVE 'N'                    TO WS-MATCH-SW.
010400     IF TRN-FROM-USER-ID = WS-CUST-ID
010500         MOVE 'Y'                TO WS-MATCH-SW
010600         ADD TRN-AMOUNT          TO TOT-SENT
010700         ADD TRN-FEE-AMOUNT      TO TOT-FEES
010800     END-IF.
010900     IF TRN-TO-USER-ID = WS-CUST-ID
011000         MOVE 'Y'                TO WS-MATCH-SW
011100         ADD TRN-AMOUNT          TO TOT-RECEIVED
011200     END-IF.
011300     IF WS-MATCH-SW = 'Y'
011400         ADD 1                   TO TOTAL-CTR
011500         ADD TRN-AMOUNT          TO SUM-AMOUNT-ALL
011600         IF TRN-COMPLETED
011700             ADD 1               TO SUCC-CTR
011800         END-IF
011900         IF TRN-FAILED OR TRN-CANCELLED
012000             ADD 1               TO FAIL-CTR
012100         END-IF
012200         IF TRN-PENDING
012300             ADD 1               TO PEND-CTR
012400         END-IF
012500     END-IF.
012600*
012700 3000-END-RTN.
012800     IF TOTAL-CTR > 0
012900         COMPUTE WS-AVG-AMOUNT ROUNDED = SUM-AMOUNT-ALL / TOTAL-CTR
013000     ELSE
013100         MOVE 0                  TO WS-AVG-AMOUNT
013200     END-IF.
013300     DISPLAY 'TRANSACTION STATISTICS FOR ' WS-CUST-ID
013400         UPON CRT AT 0915.
013500     DISPLAY REC-CTR 'JOURNAL READ   ='       UPON CRT AT 1015.
013600     DISPLAY TOTAL-CTR 'TOTAL MATCHED  ='     UPON CRT AT 1115.
013700     DISPLAY SUCC-CTR 'COMPLETED      ='      UPON CRT AT 1215.
013800     DISPLAY FAIL-CTR 'FAILED         ='      UPON CRT AT 1315.
013900     DISPLAY PEND-CTR 'PENDING        ='      UPON CRT AT 1415.
014000     DISPLAY TOT-SENT 'TOTAL SENT     ='      UPON CRT AT 1515.
014100     DISPLAY TOT-RECEIVED 'TOTAL RCVD  ='     UPON CRT AT 1615.
014200     DISPLAY TOT-FEES 'TOTAL FEES     ='      UPON CRT AT 1715.
014300     DISPLAY WS-AVG-AMOUNT 'AVG AMOUNT  ='    UPON CRT AT 1815.
014400     CLOSE TRN-FILE.
014500     STOP RUN.
