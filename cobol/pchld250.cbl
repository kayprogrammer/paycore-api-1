000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PCHLD250.
000300 AUTHOR.        ejm.
000400 INSTALLATION.  PAYCORE DP CENTER.
000500 DATE-WRITTEN.  08/02/88.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - LEDGER DATA.
000800*****************************************************************
000900*  PCHLD250  -  WALLET HOLD/RELEASE BATCH                       *
001000*  READS THE NIGHTLY HOLD/RELEASE REQUEST FILE.  A HOLD MOVES   *
001100*  AVAILABLE-BALANCE INTO PENDING-BALANCE WITHOUT TOUCHING      *
001200*  BALANCE; A RELEASE MOVES IT BACK.  ONE JOURNAL RECORD IS     *
001300*  WRITTEN PER REQUEST AND THE WALLET MASTER IS REWRITTEN WITH  *
001400*  UPDATED BALANCES.                                            *
001500*---------------------------------------------------------------*
001600* DATE      PGMR  TKT#      DESCRIPTION                         *
001700* --------  ----  --------  ----------------------------------- *
001800* 08/02/88  ejm   HLD-101   INITIAL HOLD/RELEASE WALLET BATCH   *
001900* 01/19/90  rkt   HLD-108   REJECTED REQUESTS NOW JOURNALED     *
002000* 07/23/92  ldh   HLD-114   WALLET TABLE RAISED TO 300 ENTRIES  *
002100* 03/02/95  ejm   HLD-121   AUDIT BALANCES WRITTEN TO JOURNAL   *
002200* 01/14/99  ldh   HLD-127   Y2K - RUN-DATE PARM TO 4-DIGIT YEAR *
002300* 06/08/02  pks   HLD-133   RUN-TOTALS DISPLAY ADDED TO END-RTN *
002400* 09/14/09  rkt   HLD-139   FROZEN-WALLET CHECK TIGHTENED       *
002500*****************************************************************
002600 ENVIRONMENT DIVISION.
002700*
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     CONSOLE IS CRT.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT HLD-FILE    ASSIGN TO DYNAMIC HLD-PATH
003400            ORGANIZATION RECORD SEQUENTIAL.
003500     SELECT WAL-IN-FILE  ASSIGN TO DYNAMIC WAL-IN-PATH
003600            ORGANIZATION RECORD SEQUENTIAL.
003700     SELECT WAL-OUT-FILE ASSIGN TO DYNAMIC WAL-OUT-PATH
003800            ORGANIZATION RECORD SEQUENTIAL.
003900     SELECT TRN-FILE     ASSIGN TO DYNAMIC TRN-PATH
004000            ORGANIZATION RECORD SEQUENTIAL.
004100*
004200 DATA DIVISION.
004300*
004400 FILE SECTION.
004500*
004600 FD  HLD-FILE
004700     RECORD CONTAINS 36 CHARACTERS
004800     LABEL RECORDS ARE STANDARD
004900     DATA RECORD IS HLD-REC.
005000 01  HLD-REC.
005100     05  HLD-OPERATION                PIC X(1).
005200         88  HLD-IS-HOLD              VALUE 'H'.
005300         88  HLD-IS-RELEASE           VALUE 'R'.
005400     05  HLD-WALLET-ID                PIC X(12).
005500     05  HLD-AMOUNT                   PIC S9(12)V99 COMP-3.
005600     05  FILLER                       PIC X(15).
005700*
005800 FD  WAL-IN-FILE
005900     RECORD CONTAINS 162 CHARACTERS
006000     LABEL RECORDS ARE STANDARD
006100     DATA RECORD IS WAL-REC.
006200     COPY 'wal.cbl'.
006300*
006400 FD  WAL-OUT-FILE
006500     RECORD CONTAINS 162 CHARACTERS
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS WAL-OUT-REC.
006800 01  WAL-OUT-REC                      PIC X(162).
006900*
007000 FD  TRN-FILE
007100     RECORD CONTAINS 167 CHARACTERS
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS TRN-REC.
007400     COPY 'trn.dd.cbl'.
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800 77  EOF-SW                           PIC 9(1)  VALUE 0.
007900 77  REC-CTR                          PIC 9(7)  COMP VALUE 0.
008000 77  HLD-CTR                          PIC 9(7)  COMP VALUE 0.
008100 77  REL-CTR                          PIC 9(7)  COMP VALUE 0.
008200 77  REJ-CTR                          PIC 9(7)  COMP VALUE 0.
008300 77  WS-REJECT-SW                     PIC X(1)  VALUE 'N'.
008400*
008500 01  VARIABLES.
008600     05  HLD-PATH.
008700         10  FILLER                   PIC X(14)
008800             VALUE '/users/public/'.
008900         10  HLD-NAME                 PIC X(64).
009000     05  WAL-IN-PATH.
009100         10  FILLER                   PIC X(14)
009200             VALUE '/users/public/'.
009300         10  WAL-IN-NAME              PIC X(64).
009400     05  WAL-OUT-PATH.
009500         10  FILLER                   PIC X(14)
009600             VALUE '/users/public/'.
009700         10  WAL-OUT-NAME             PIC X(64).
009800     05  TRN-PATH.
009900         10  FILLER                   PIC X(14)
010000             VALUE '/users/public/'.
010100         10  TRN-NAME                 PIC X(64).
010200     05  WS-COMMAND-LINE              PIC X(100).
010300     05  WS-RUN-DATE                  PIC X(8).
010400     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010500         10  WS-RUN-YYYY              PIC 9(4).
010600         10  WS-RUN-MM                PIC 9(2).
010700         10  WS-RUN-DD                PIC 9(2).
010800     05  WS-RUN-YY-3                  PIC S9(3) COMP-3.
010900     05  WS-JOB                       PIC X(6).
011000     05  WS-SEQ                       PIC 9(7)  COMP VALUE 0.
011100     05  WS-SEQ-X REDEFINES WS-SEQ    PIC X(4).
011200     05  I                            PIC S9(5) COMP VALUE 0.
011300     05  WAL-TBL-COUNT                PIC 9(5)  COMP VALUE 0.
011400     05  WS-WAL-IDX                   PIC 9(5)  COMP VALUE 0.
011500     05  WS-WAL-USER-ID               PIC X(8)  VALUE SPACES.
011600     05  WS-REJECT-RSN                PIC X(4)  VALUE SPACES.
011700     05  WS-AVAIL-BEFORE              PIC S9(12)V99 COMP-3 VALUE 0.
011800     05  WS-AVAIL-AFTER               PIC S9(12)V99 COMP-3 VALUE 0.
011900     05  WS-PEND-BEFORE               PIC S9(12)V99 COMP-3 VALUE 0.
012000     05  WS-PEND-AFTER                PIC S9(12)V99 COMP-3 VALUE 0.
012100     05  TOT-HELD                     PIC S9(12)V99 COMP-3 VALUE 0.
012200     05  TOT-HELD-X REDEFINES TOT-HELD
012300                                      PIC X(8).
012400     05  TOT-RELEASED                 PIC S9(12)V99 COMP-3 VALUE 0.
012500 01  WAL-TABLE.
012600     05  WAL-TBL-ENTRY                PIC X(162)
012700             OCCURS 300 TIMES INDEXED BY WAL-TBL-IDX.
012800*
012900 PROCEDURE DIVISION.
013000*
013100 1000-MAIN-LINE.
013200     DISPLAY SPACES UPON CRT.
013300     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
013400     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
013500         INTO HLD-NAME WS-RUN-DATE WS-JOB.
013600     DISPLAY '* * * *  B E G I N  P C H L D 2 5 0 . C B L'
013700         UPON CRT AT 1401.
013800     IF HLD-NAME = SPACES OR WS-RUN-DATE = SPACES
013900         DISPLAY '!!!! ENTER HOLD/RELEASE FILE AND RUN DATE !!!!'
014000             UPON CRT AT 2301
014100         STOP RUN.
014200     MOVE HLD-NAME                TO WAL-IN-NAME WAL-OUT-NAME
014300                                      TRN-NAME.
014400     INSPECT WAL-IN-NAME  REPLACING ALL 'hld' BY 'wal'.
014500     INSPECT WAL-OUT-NAME REPLACING ALL 'hld' BY 'wal'.
014600     INSPECT TRN-NAME     REPLACING ALL 'hld' BY 'trn'.
014700     COMPUTE WS-RUN-YY-3 = WS-RUN-YYYY - 1900.
014800     PERFORM 1500-LOAD-WALLETS.
014900     OPEN INPUT  HLD-FILE.
015000     OPEN OUTPUT TRN-FILE.
015100     PERFORM READ-HLD.
015200     PERFORM 2000-MAIN THRU 2000-MAIN-EXIT UNTIL EOF-SW = 1.
015300     PERFORM 4500-REWRITE-WALLETS.
015400     PERFORM 4000-END-RTN.
015500*
015600 1500-LOAD-WALLETS.
015700     MOVE 0                      TO WAL-TBL-COUNT.
015800     OPEN INPUT WAL-IN-FILE.
015900     PERFORM READ-WAL-IN.
016000     PERFORM 1550-LOAD-ONE THRU 1550-LOAD-ONE-EXIT
016100         UNTIL EOF-SW = 1.
016200     CLOSE WAL-IN-FILE.
016300     MOVE 0                      TO EOF-SW.
016400*
016500 1550-LOAD-ONE.
016600     ADD 1                       TO WAL-TBL-COUNT.
016700     SET WAL-TBL-IDX             TO WAL-TBL-COUNT.
016800     MOVE WAL-REC                TO WAL-TBL-ENTRY(WAL-TBL-IDX).
016900     PERFORM READ-WAL-IN.
017000 1550-LOAD-ONE-EXIT.
017100     EXIT.
017200*
017300 READ-WAL-IN.
017400     READ WAL-IN-FILE AT END MOVE 1 TO EOF-SW.
017500*
017600 READ-HLD.
017700     READ HLD-FILE AT END MOVE 1 TO EOF-SW.
017800     IF EOF-SW = 0
017900         ADD 1                   TO REC-CTR.
018000*
018100 2000-MAIN.
018200     MOVE 'N'                    TO WS-REJECT-SW.
018300     MOVE SPACES                 TO WS-REJECT-RSN.
018400     PERFORM 2500-FIND-WALLET.
018500     IF WS-REJECT-SW = 'N' AND NOT (HLD-IS-HOLD OR HLD-IS-RELEASE)
018600         MOVE 'Y'                TO WS-REJECT-SW
018700         MOVE 'OPER'             TO WS-REJECT-RSN.
018800     IF WS-REJECT-SW = 'N' AND HLD-IS-HOLD
018900         PERFORM 2100-HOLD-WALLET.
019000     IF WS-REJECT-SW = 'N' AND HLD-IS-RELEASE
019100         PERFORM 2200-RELEASE-WALLET.
019200     IF WS-REJECT-SW = 'N'
019300         IF HLD-IS-HOLD
019400             ADD 1               TO HLD-CTR
019500         ELSE
019600             ADD 1               TO REL-CTR
019700         END-IF
019800     ELSE
019900         ADD 1                   TO REJ-CTR.
020000     PERFORM 3000-WRITE-JOURNAL.
020100     PERFORM READ-HLD.
020200 2000-MAIN-EXIT.
020300     EXIT.
020400*
020500 2500-FIND-WALLET.
020600     MOVE 0                      TO WS-WAL-IDX.
020700     MOVE SPACES                 TO WS-WAL-USER-ID.
020800     PERFORM 2550-FIND-WALLET-ONE
020900         VARYING I FROM 1 BY 1 UNTIL I > WAL-TBL-COUNT.
021000     IF WS-WAL-IDX = 0
021100         MOVE 'Y'                TO WS-REJECT-SW
021200         MOVE 'NFND'             TO WS-REJECT-RSN.
021300*
021400 2550-FIND-WALLET-ONE.
021500     MOVE WAL-TBL-ENTRY(I)       TO WAL-REC.
021600     IF WAL-WALLET-ID = HLD-WALLET-ID
021700         MOVE I                  TO WS-WAL-IDX
021800         MOVE WAL-USER-ID        TO WS-WAL-USER-ID
021900     END-IF.
022000*    HLD-139 - TIGHTEN FROZEN-WALLET CHECK.        rkt 09/14/09
022100 2100-HOLD-WALLET.
022200     SET WAL-TBL-IDX             TO WS-WAL-IDX.
022300     MOVE WAL-TBL-ENTRY(WAL-TBL-IDX) TO WAL-REC.
022400     IF NOT WAL-ACTIVE
022500         MOVE 'Y'                TO WS-REJECT-SW
022600         MOVE 'FRZN'             TO WS-REJECT-RSN.
022700     IF WAL-AVAILABLE-BALANCE < HLD-AMOUNT AND WS-REJECT-SW = 'N'
022800         MOVE 'Y'                TO WS-REJECT-SW
022900         MOVE 'FNDS'             TO WS-REJECT-RSN.
023000     IF WS-REJECT-SW = 'N'
023100         MOVE WAL-AVAILABLE-BALANCE TO WS-AVAIL-BEFORE
023200         MOVE WAL-PENDING-BALANCE   TO WS-PEND-BEFORE
023300         SUBTRACT HLD-AMOUNT     FROM WAL-AVAILABLE-BALANCE
023400         ADD HLD-AMOUNT          TO WAL-PENDING-BALANCE
023500         MOVE WAL-AVAILABLE-BALANCE TO WS-AVAIL-AFTER
023600         MOVE WAL-PENDING-BALANCE   TO WS-PEND-AFTER
023700         MOVE WAL-REC            TO WAL-TBL-ENTRY(WAL-TBL-IDX)
023800         ADD HLD-AMOUNT          TO TOT-HELD
023900     END-IF.
024000*
024100 2200-RELEASE-WALLET.
024200     SET WAL-TBL-IDX             TO WS-WAL-IDX.
024300     MOVE WAL-TBL-ENTRY(WAL-TBL-IDX) TO WAL-REC.
024400     IF NOT WAL-ACTIVE
024500         MOVE 'Y'                TO WS-REJECT-SW
024600         MOVE 'FRZN'             TO WS-REJECT-RSN.
024700     IF WAL-PENDING-BALANCE < HLD-AMOUNT AND WS-REJECT-SW = 'N'
024800         MOVE 'Y'                TO WS-REJECT-SW
024900         MOVE 'FNDS'             TO WS-REJECT-RSN.
025000     IF WS-REJECT-SW = 'N'
025100         MOVE WAL-AVAILABLE-BALANCE TO WS-AVAIL-BEFORE
025200         MOVE WAL-PENDING-BALANCE   TO WS-PEND-BEFORE
025300         SUBTRACT HLD-AMOUNT     FROM WAL-PENDING-BALANCE
025400         ADD HLD-AMOUNT          TO WAL-AVAILABLE-BALANCE
025500         MOVE WAL-AVAILABLE-BALANCE TO WS-AVAIL-AFTER
025600         MOVE WAL-PENDING-BALANCE   TO WS-PEND-AFTER
025700         MOVE WAL-REC            TO WAL-TBL-ENTRY(WAL-TBL-IDX)
025800         ADD HLD-AMOUNT          TO TOT-RELEASED
025900     END-IF.
026000*
026100 3000-WRITE-JOURNAL.
026200     MOVE SPACES                 TO TRN-REC.
026300     ADD 1                       TO WS-SEQ.
026400     IF HLD-IS-HOLD
026500         STRING 'HD' WS-JOB WS-SEQ DELIMITED BY SIZE
026600             INTO TRN-TRANSACTION-ID
026700         MOVE 'HD'               TO TRN-TRAN-TYPE
026800     ELSE
026900         STRING 'RL' WS-JOB WS-SEQ DELIMITED BY SIZE
027000             INTO TRN-TRANSACTION-ID
027100         MOVE 'RL'               TO TRN-TRAN-TYPE.
027200     MOVE WS-WAL-USER-ID          TO TRN-FROM-USER-ID.
027300     MOVE HLD-WALLET-ID           TO TRN-FROM-WALLET-ID.
027400     MOVE HLD-AMOUNT              TO TRN-AMOUNT.
027500     MOVE 0                       TO TRN-FEE-AMOUNT.
027600     IF WS-REJECT-SW = 'Y'
027700         MOVE 'F'                 TO TRN-TRAN-STATUS
027800         MOVE WS-REJECT-RSN       TO TRN-REJECT-RSN
027900         MOVE 0                   TO TRN-NET-AMOUNT
028000         MOVE 0                   TO TRN-FROM-BAL-BEFORE
028100         MOVE 0                   TO TRN-FROM-BAL-AFTER
028200         MOVE 0                   TO TRN-TO-BAL-BEFORE
028300         MOVE 0                   TO TRN-TO-BAL-AFTER
028400     ELSE
028500         MOVE 'C'                 TO TRN-TRAN-STATUS
028600         MOVE HLD-AMOUNT          TO TRN-NET-AMOUNT
028700         MOVE WS-AVAIL-BEFORE     TO TRN-FROM-BAL-BEFORE
028800         MOVE WS-AVAIL-AFTER      TO TRN-FROM-BAL-AFTER
028900         MOVE WS-PEND-BEFORE      TO TRN-TO-BAL-BEFORE
029000         MOVE WS-PEND-AFTER       TO TRN-TO-BAL-AFTER.
029100     MOVE WS-RUN-YY-3             TO TRN-PROC-YY.
029200     MOVE WS-RUN-MM               TO TRN-PROC-MM.
029300     MOVE WS-RUN-DD               TO TRN-PROC-DD.
029400     MOVE WS-JOB                  TO TRN-RUN-JOB-NO.
029500     MOVE WS-SEQ                  TO TRN-SEQ-NO.
029600     WRITE TRN-REC.
029700*
029800 4500-REWRITE-WALLETS.
029900     OPEN OUTPUT WAL-OUT-FILE.
030000     PERFORM 4550-REWRITE-WALLETS-ONE
030100         VARYING I FROM 1 BY 1 UNTIL I > WAL-TBL-COUNT.
030200     CLOSE WAL-OUT-FILE.
030300*
030400 4550-REWRITE-WALLETS-ONE.
030500     SET WAL-TBL-IDX             TO I.
030600     MOVE WAL-TBL-ENTRY(WAL-TBL-IDX) TO WAL-OUT-REC.
030700     WRITE WAL-OUT-REC.
030800*
030900 4000-END-RTN.
031000     DISPLAY 'HOLD/RELEASE RUN TOTALS'  UPON CRT AT 0915.
031100     DISPLAY REC-CTR 'READ        =' UPON CRT AT 1015.
031200     DISPLAY HLD-CTR 'HELD        =' UPON CRT AT 1115.
031300     DISPLAY REL-CTR 'RELEASED    =' UPON CRT AT 1215.
031400     DISPLAY REJ-CTR 'REJECTED    =' UPON CRT AT 1315.
031500     DISPLAY TOT-HELD 'AMOUNT HELD =' UPON CRT AT 1415.
031600     DISPLAY TOT-RELEASED 'AMT RELEASED=' UPON CRT AT 1515.
031700     CLOSE HLD-FILE.
031800     CLOSE TRN-FILE.
031900     STOP RUN.
